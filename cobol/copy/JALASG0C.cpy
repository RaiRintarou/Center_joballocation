000100*---------------------------------------------------------------*
000200* Copybook      :: JALASG0C
000300* Inhalt        :: Satzbild Zuteilungsdatei (ASSIGNMENT), Ausgabe
000400* Benutzt von   :: JALDRV0O JALSCR0M JALHEU0M JALDAA0M JALMET0M
000500*                  JALRPT0M
000600*-----------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|------------------------------------*
000900* Vers. | Datum    | von | Kommentar                           *
001000*-------|----------|-----|------------------------------------*
001100*A.00.00|2019-02-11| kl  | Neuerstellung - Einsatzplanung JAL  *
001200*-------|----------|-----|------------------------------------*
001300*       ---> Satzlaenge fest 21 Byte (Schnittstelle Abrechnung),
001400*            daher hier ohne Fuellfeld am Satzende.
001500 01     ASSIGN-SATZ.
001600     05 AS-OP-ID                  PIC X(08).
001700     05 AS-TASK-ID                PIC X(08).
001800*       ---> Startstunde, Dauer, Endstunde (= Start + Dauer)
001900     05 AS-START-STD              PIC 9(02).
002000     05 AS-DAUER                  PIC 9(01).
002100     05 AS-END-STD                PIC 9(02).
002200 01     ASSIGN-SATZ-X REDEFINES ASSIGN-SATZ.
002300     05 ASX-PAAR                   PIC X(16).
002400     05 ASX-ZEITEN                 PIC X(05).
