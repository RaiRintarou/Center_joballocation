000100*---------------------------------------------------------------*
000200* Copybook      :: JALOPR0C
000300* Inhalt        :: Satzbild Mitarbeiter-Stammdatei (OPERATOR)
000400* Benutzt von   :: JALDRV0O JALREC0M JALVAL0M JALSCR0M JALHEU0M
000500*                  JALDAA0M JALMET0M JALRPT0M
000600*-----------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|------------------------------------*
000900* Vers. | Datum    | von | Kommentar                           *
001000*-------|----------|-----|------------------------------------*
001100*A.00.00|2019-02-11| kl  | Neuerstellung - Einsatzplanung JAL  *
001200*A.00.01|2019-05-06| LOR | OP-AVAIL-STD nachgefuehrt (Tk.1926) *
001300*-------|----------|-----|------------------------------------*
001400*       ---> Satzlaenge fest 154 Byte (Schnittstelle Personal-
001500*            einsatz-Vorlauf), daher hier ohne Fuellfeld am
001600*            Satzende.
001700 01     OPERATOR-SATZ.
001800*       ---> Schluesselfeld, eindeutig je Mitarbeiter
001900     05 OP-ID                    PIC X(08).
002000     05 OP-NAME                  PIC X(20).
002100     05 OP-QUALI.
002200*          ---> Anzahl belegter Faehigkeiten, 0 bis 10
002300         10 OP-SKILL-ANZ          PIC 9(02).
002400         10 OP-SKILL-TAB OCCURS 10 TIMES
002500                                  PIC X(12).
002600     05 OP-EINSATZFENSTER.
002700*          ---> Arbeitsbeginn/-ende, Stunde 0-24, Default 09/17
002800         10 OP-WORK-START         PIC 9(02) VALUE 09.
002900         10 OP-WORK-END           PIC 9(02) VALUE 17.
003000 01     OPERATOR-SATZ-X REDEFINES OPERATOR-SATZ.
003100     05 OPX-KEYTEIL               PIC X(28).
003200     05 OPX-REST                  PIC X(126).
