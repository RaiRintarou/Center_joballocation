000100*---------------------------------------------------------------*
000200* Copybook      :: JALGAP0C
000300* Inhalt        :: Freizeitfenster eines Mitarbeiters (Luecken-
000400*                  liste), sortiert nach Anfangsstunde aufsteig.
000500*                  Enthaelt nur Elementarfelder - wird unter
000600*                  einem selbstdefinierten 01/05 mit OCCURS fuer
000700*                  die Mitarbeiter-Tabelle eingebunden.
000800* Benutzt von   :: JALDRV0O JALSCR0M JALHEU0M JALDAA0M
000900*-----------------------------------------------------------------*
001000* Aenderungen
001100*-------|----------|-----|------------------------------------*
001200* Vers. | Datum    | von | Kommentar                           *
001300*-------|----------|-----|------------------------------------*
001400*A.00.00|1987-05-02| kl  | Neuerstellung - Einsatzplanung JAL  *
001500*A.00.01|1991-06-30| kl  | Grenzwert Tagesstunden auf 24       *
001600*-------|----------|-----|------------------------------------*
001700*       ---> max. 12 Luecken je Tag reichen aus: im ungueng-
001800*            stigsten Fall wechseln sich Zuteilung und Luecke
001900*            stundenweise ab, das Fenster ist max. 24 Std lang.
002000     10 GAP-ANZ                  PIC S9(04) COMP.
002100     10                         PIC X(02).
002200     10 GAP-ZEILE OCCURS 12 TIMES.
002300         15 GAP-START             PIC 9(02).
002400         15 GAP-ENDE              PIC 9(02).
