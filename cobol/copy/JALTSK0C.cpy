000100*---------------------------------------------------------------*
000200* Copybook      :: JALTSK0C
000300* Inhalt        :: Satzbild Auftragsdatei (TASK), Tagesauftraege
000400* Benutzt von   :: JALDRV0O JALREC0M JALVAL0M JALSCR0M JALHEU0M
000500*                  JALDAA0M JALMET0M JALRPT0M
000600*-----------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|------------------------------------*
000900* Vers. | Datum    | von | Kommentar                           *
001000*-------|----------|-----|------------------------------------*
001100*A.00.00|2019-02-11| kl  | Neuerstellung - Einsatzplanung JAL  *
001200*A.00.01|2019-06-19| kl  | TK-FRIST auf S9(3) umgestellt        *
001210*A.00.02|2021-03-30| tw  | PRIOTEXT-Tabelle entfernt - von      *
001212*       |          |     | keinem Programm mehr gelesen, der   *
001214*       |          |     | Vorlauf liefert TK-PRIO nur noch als*
001216*       |          |     | Ziffer (siehe JALREC0M B300)        *
001300*-------|----------|-----|------------------------------------*
001400 01     TASK-SATZ.
001500     05 TK-ID                    PIC X(08).
001600     05 TK-NAME                  PIC X(20).
001700*       ---> Auftragsart, Default "GENERAL"
001800     05 TK-TYP                   PIC X(12) VALUE "GENERAL".
001900*       ---> Dauer in vollen Stunden, 1-8
002000     05 TK-STD                   PIC 9(01).
002100*       ---> Prioritaet, 1=NIEDRIG 2=MITTEL 3=HOCH 4=DRINGEND
002200     05 TK-PRIO                  PIC 9(01) VALUE 2.
002300         88 TK-PRIO-NIEDRIG            VALUE 1.
002400         88 TK-PRIO-MITTEL             VALUE 2.
002500         88 TK-PRIO-HOCH               VALUE 3.
002600         88 TK-PRIO-DRINGEND           VALUE 4.
002700*       ---> Tage bis Frist, ab Lauftag; 999 = keine Frist; Vor-
002800*            zeichen eigenes Byte (Schnittstelle Vorlauferfassung)
002900     05 TK-FRIST                 PIC S9(03)
003000                                 SIGN IS LEADING SEPARATE
003100                                 VALUE +999.
003200         88 TK-OHNE-FRIST              VALUE +999.
003300*       ---> benoetigte Faehigkeit, Leerfeld = keine Vorgabe
003400     05 TK-SKILL                 PIC X(12).
003500*       ---> Satzlaenge fest 58 Byte (Schnittstelle Vorlauf-
003600*            erfassung), daher hier ohne Fuellfeld am Satzende.
003700 01     TASK-SATZ-X REDEFINES TASK-SATZ.
003800     05 TKX-KOPF                  PIC X(42).
003900     05 TKX-REST                  PIC X(16).
