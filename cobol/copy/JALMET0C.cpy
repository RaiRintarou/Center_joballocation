000100*---------------------------------------------------------------*
000200* Copybook      :: JALMET0C
000300* Inhalt        :: Kennzahlensatz je Laufergebnis - Mitarbeiter-,
000400*                  Auftrags- und Gesamtwerte fuer JALMET0M/JALRPT0M
000500*-----------------------------------------------------------------*
000600* Aenderungen
000700*-------|----------|-----|------------------------------------*
000800* Vers. | Datum    | von | Kommentar                           *
000900*-------|----------|-----|------------------------------------*
001000*A.00.00|2019-03-04| kl  | Neuerstellung - Einsatzplanung JAL  *
001100*A.00.01|2019-07-15| LOR | Ausgleichswert (STD-ABW) ergaenzt   *
001200*A.00.02|2005-03-23| tw  | Liste der Auftragsarten je Mitarb-  *
001300*       |          |     | eiter ergaenzt (Tk. 2231)           *
001400*-------|----------|-----|------------------------------------*
001500*       ---> Kennzahlen je Mitarbeiter, Zeile parallel zur
001600*            Mitarbeiter-Tabelle im Hauptprogramm (gleicher Index)
001700 01     MET-OP-TABELLE.
001800     05 MET-OP-ZEILE OCCURS 50 TIMES.
001900         10 MET-OP-ANZ-AUFTR       PIC 9(04) COMP.
002000         10 MET-OP-STD-ZUGET       PIC 9(04).
002100         10 MET-OP-STD-VERF        PIC 9(04).
002200         10 MET-OP-AUSLASTUNG      PIC 9(01)V9(04).
002300         10 MET-OP-STD-FREI        PIC 9(04).
002400         10 MET-OP-STD-SCHNITT     PIC 9(02)V9(02).
002500         10 MET-OP-TYP-ANZ         PIC 9(02) COMP.
002600         10 MET-OP-TYP-TAB OCCURS 20 TIMES
002700                                  PIC X(12).
002800         10                       PIC X(02).
002900*       ---> Kennzahlen Auftragsseite, einmal je Lauf
003000 01     MET-TASK-WERTE.
003100     05 MET-TK-ANZ-GESAMT         PIC 9(04) COMP.
003200     05 MET-TK-ANZ-ZUGET          PIC 9(04) COMP.
003300     05 MET-TK-ANZ-OFFEN          PIC 9(04) COMP.
003400     05 MET-TK-ZUTEIL-RATE        PIC 9(01)V9(04).
003500     05 MET-TK-STD-ERFORDERL      PIC 9(04).
003600     05 MET-TK-STD-ZUGET          PIC 9(04).
003700     05 MET-TK-STD-SCHNITT        PIC 9(02)V9(02).
003800     05                          PIC X(02).
003900*       ---> Verteilungen - je Auftragsart und je Prioritaet
004000 01     MET-VERTEILUNG.
004100     05 MET-TYP-ZEILE OCCURS 20 TIMES.
004200         10 MET-TYP-NAME           PIC X(12).
004300         10 MET-TYP-ANZ            PIC 9(04) COMP.
004400     05 MET-PRIO-ZEILE OCCURS 4 TIMES.
004500         10 MET-PRIO-ANZ           PIC 9(04) COMP.
004600     05                          PIC X(02).
004700*       ---> Gesamtwerte des Laufs
004800 01     MET-GESAMT-WERTE.
004900     05 MET-G-ANZ-ZUTEIL           PIC 9(04) COMP.
005000     05 MET-G-EFFIZIENZ            PIC 9(01)V9(04).
005100     05 MET-G-STD-ABW              PIC 9(01)V9(04).
005200     05 MET-G-VERSTOESSE           PIC 9(04) COMP.
005300     05 MET-G-STD-OFFEN            PIC 9(04).
005400     05 MET-G-RES-AUSLASTUNG       PIC 9(01)V9(04).
005500     05                          PIC X(02).
