000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALDRV0O.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-04-14.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200*****************************************************************
001300* Letzte Aenderung :: 2005-03-23
001400* Letzte Version   :: A.03.05
001500* Kurzbeschreibung :: Stapellauf Einsatzplanung - Hauptprogramm
001600* Auftrag          :: JAL-1
001700*
001800* Aenderungen
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                       *
002100*---------|------------|------|---------------------------------*
002200*A.00.00  |1987-04-14  | kl   | Neuerstellung                   *
002300*A.00.01  |1988-09-02  | kl   | Pruefung leeres Skill-Set        *
002400*A.01.00  |1990-01-18  | LOR  | Verfahren DEFERRED-ACC eingebaut *
002500*A.01.01  |1991-06-30  | kl   | Tagesstunden-Grenze auf 24       *
002600*A.01.02  |1993-11-09  | msc  | Bericht Qualitaetskennz. ergaenzt*
002700*A.02.00  |1995-02-20  | LOR  | Kapazitaetswarnung Ueberbuchung  *
002800*A.02.01  |1998-08-03  | kl   | Jahr-2000 Pruefung Datumsfelder  *
002900*A.02.02  |1999-01-11  | kl   | Y2K Nachtest, Fristfeld S9(3)    *
003000*A.03.00  |2001-05-14  | tw   | Zweitverfahren wahlweise parallel*
003100*A.03.01  |2004-10-06  | tw   | Abbruch bei leerer Eingabetabelle*
003200*A.03.02  |2005-03-02  | tw   | Konsolenmeldung Lauf-/Verfahrens-*
003300*         |            |      | status (Wunsch Betriebsueberw.) *
003400*A.03.03  |2005-03-09  | tw   | GO TO Sektionsende entfernt -    *
003500*         |            |      | Programmierstandard verlangt    *
003600*         |            |      | IF/ELSE statt Sprunganweisung   *
003700*A.03.04  |2005-03-16  | tw   | RETURN-CODE 8 bei Abbruch/harten *
003800*         |            |      | Pruffehlern - Planungslauf war  *
003900*         |            |      | fuer die JCL-Folgeschritte nicht*
004000*         |            |      | vom Normallauf zu unterscheiden *
004100*A.03.05  |2005-03-23  | tw   | Pruefmeldungen werden beim Ab-  *
004200*         |            |      | bruch jetzt ausgegeben - liefen *
004300*         |            |      | bisher nur bei JALRPT0M mit, die*
004400*         |            |      | beim Abbruch nie anlaeuft       *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Liest die Mitarbeiter- und Auftragsdatei des Call-Centers fuer
005000* den laufenden Tag in je eine Arbeitstabelle ein, ruft die
005100* Eingabepruefung (JALVAL0M), die Vorbereitung der Eignungs-
005200* matrix (JALSCR0M), ein oder zwei Zuteilungsverfahren
005300* (JALHEU0M / JALDAA0M), die Ergebnispruefung (JALSCR0M), die
005400* Kennzahlenermittlung (JALMET0M) und die Berichtschreibung
005500* (JALRPT0M) auf.  SWITCH-1 waehlt das Zuteilungsverfahren.
005600*
005700******************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     SWITCH-1  IS VERFAHRENSSCHALTER
006500         ON STATUS IS LAUF-DEFERRED-ACCEPTANCE
006600         OFF STATUS IS LAUF-HEURISTIK
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!$%&/=*+".
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT OPERATOR-FILE ASSIGN TO OPERFILE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FILE-STATUS.
007700     SELECT TASK-FILE     ASSIGN TO TASKFILE
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FILE-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  OPERATOR-FILE.
008500     COPY JALOPR0C OF "=JALLIB".
008600*
008700 FD  TASK-FILE.
008800     COPY JALTSK0C OF "=JALLIB".
008900*
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-ANZ              PIC S9(04) COMP.
009600     05      C4-LEN              PIC S9(04) COMP.
009700     05      C4-I1               PIC S9(04) COMP.
009800     05      C4-I2               PIC S9(04) COMP.
009900*
010000*--------------------------------------------------------------------*
010100* Display-Felder: Praefix D
010200*--------------------------------------------------------------------*
010300 01          DISPLAY-FELDER.
010400     05      D-NUM2              PIC  9(02).
010500*
010600*--------------------------------------------------------------------*
010700* Felder mit konstantem Inhalt: Praefix K
010800*--------------------------------------------------------------------*
010900 01          KONSTANTE-FELDER.
011000     05      K-MODUL             PIC X(08)  VALUE "JALDRV0O".
011100     05      K-MAX-OP            PIC S9(04) COMP VALUE 50.
011200     05      K-MAX-TK            PIC S9(04) COMP VALUE 150.
011300*
011400*--------------------------------------------------------------------*
011500* Laufstatus-Anzeige - fuer Konsolenausgaben am Anfang/Ende des
011600* Laufs (tw, 2004 - Betriebsueberwachung wollte ein knappes Wort
011700* statt der langen Meldungstexte sehen)
011800*--------------------------------------------------------------------*
011900 01          STATUS-ANZEIGE.
012000     05      W-STATUS-TEXT       PIC X(07) VALUE "LAUFEND".
012100 01          STATUS-ANZEIGE-X REDEFINES STATUS-ANZEIGE.
012200     05      W-STATUS-TEIL1      PIC X(03).
012300     05      W-STATUS-TEIL2      PIC X(04).
012400*--------------------------------------------------------------------*
012500* Verfahrens-Anzeige - fuer die Konsolenmeldung, welches Zuteil-
012600* ungsverfahren gerade laeuft
012700*--------------------------------------------------------------------*
012800 01          VERFAHREN-ANZEIGE.
012900     05      W-VERFAHREN-TEXT    PIC X(10) VALUE "HEURISTIK".
013000 01          VERFAHREN-ANZEIGE-X REDEFINES VERFAHREN-ANZEIGE.
013100     05      W-VERFAHREN-TEIL1   PIC X(05).
013200     05      W-VERFAHREN-TEIL2   PIC X(05).
013300*----------------------------------------------------------------*
013400* Conditional-Felder
013500*----------------------------------------------------------------*
013600 01          SCHALTER.
013700     05      FILE-STATUS         PIC X(02).
013800          88 FILE-OK                         VALUE "00".
013900          88 FILE-NOK                        VALUE "01" THRU "99".
014000          88 FILE-EOF                        VALUE "10".
014100     05      PRG-STATUS          PIC 9       VALUE ZERO.
014200          88 PRG-OK                          VALUE ZERO.
014300          88 PRG-ABBRUCH                      VALUE 1.
014400*
014500*--------------------------------------------------------------------*
014600* weitere Arbeitsfelder
014700*--------------------------------------------------------------------*
014800 01          WORK-FELDER.
014900     05      W-ANZ-VERFAHREN     PIC 9(01).
015000*
015100*====================================================================*
015200* REC-PARM - Uebergabebereich an JALREC0M (Vorbelegung einzelner
015300* Saetze).  Muss Feld fuer Feld mit der LINKAGE SECTION von
015400* JALREC0M uebereinstimmen.
015500*====================================================================*
015600 01          REC-PARM.
015700     05      RP-SATZART          PIC X(01).
015800          88 RP-IST-OPERATOR         VALUE "O".
015900          88 RP-IST-TASK             VALUE "T".
016000     05      RP-OP-ID             PIC X(08).
016100     05      RP-OP-NAME           PIC X(20).
016200     05      RP-OP-SKILL-ANZ      PIC 9(02).
016300     05      RP-OP-SKILL-TAB OCCURS 10 TIMES
016400                                  PIC X(12).
016500     05      RP-OP-WORK-START     PIC 9(02).
016600     05      RP-OP-WORK-END       PIC 9(02).
016700     05      RP-OP-AVAIL-STD      PIC S9(04) COMP.
016800     05      RP-TK-ID             PIC X(08).
016900     05      RP-TK-NAME           PIC X(20).
017000     05      RP-TK-TYP            PIC X(12).
017100     05      RP-TK-STD            PIC 9(01).
017200     05      RP-TK-PRIO           PIC 9(01).
017300     05      RP-TK-FRIST          PIC S9(03).
017400     05      RP-TK-SKILL          PIC X(12).
017500     05                          PIC X(02).
017600*
017700*====================================================================*
017800* JAL-PARM - gemeinsamer Arbeitsbereich fuer alle Unterprogramme,
017900* als Parameter auf CALL ... USING uebergeben.  Die Kopie dieses
018000* Bereichs in den LINKAGE SECTIONs der Module muss Feld fuer Feld
018100* mit dieser Beschreibung uebereinstimmen (siehe Modulkoepfe).
018200*====================================================================*
018300 01          JAL-PARM.
018400     05      JP-OPERATOREN.
018500         10  JP-OP-ANZ           PIC S9(04) COMP.
018600         10  JP-OP-ZEILE OCCURS 50 TIMES
018700                                 INDEXED BY JP-OP-IX.
018800             15 JP-OP-ID          PIC X(08).
018900             15 JP-OP-NAME        PIC X(20).
019000             15 JP-OP-SKILL-ANZ   PIC 9(02).
019100             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
019200                                 PIC X(12).
019300             15 JP-OP-WORK-START  PIC 9(02).
019400             15 JP-OP-WORK-END    PIC 9(02).
019500             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
019600             15 JP-OP-GAPS.
019700                 COPY JALGAP0C OF "=JALLIB".
019800     05      JP-AUFTRAEGE.
019900         10  JP-TK-ANZ           PIC S9(04) COMP.
020000         10  JP-TK-ZEILE OCCURS 150 TIMES
020100                                 INDEXED BY JP-TK-IX.
020200             15 JP-TK-ID          PIC X(08).
020300             15 JP-TK-NAME        PIC X(20).
020400             15 JP-TK-TYP         PIC X(12).
020500             15 JP-TK-STD         PIC 9(01).
020600             15 JP-TK-PRIO        PIC 9(01).
020700             15 JP-TK-FRIST       PIC S9(03).
020800             15 JP-TK-SKILL       PIC X(12).
020900             15 JP-TK-SCORE       PIC 9(02)V99.
021000             15 JP-TK-ZUGETEILT   PIC X(01).
021100                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
021200             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
021300     05      JP-ZUTEILUNGEN.
021400         10  JP-AS-ANZ           PIC S9(04) COMP.
021500         10  JP-AS-ZEILE OCCURS 150 TIMES
021600                                 INDEXED BY JP-AS-IX.
021700             15 JP-AS-OP-ID       PIC X(08).
021800             15 JP-AS-TASK-ID     PIC X(08).
021900             15 JP-AS-START-STD   PIC 9(02).
022000             15 JP-AS-DAUER       PIC 9(01).
022100             15 JP-AS-END-STD     PIC 9(02).
022200     05      JP-ELIGIBLE.
022300         10  JP-EL-TASK OCCURS 150 TIMES.
022400             15 JP-EL-OP OCCURS 50 TIMES
022500                                 PIC X(01).
022600                 88 JP-EL-JA          VALUE "J".
022700     05      JP-VALIDIERUNG.
022800         10  JP-HART-FEHLER      PIC X(01).
022900             88 JP-HAT-HART-FEHLER    VALUE "J".
023000         10  JP-MELD-ANZ         PIC S9(04) COMP.
023100         10  JP-MELDUNG OCCURS 60 TIMES
023200                                 PIC X(80).
023300         10  JP-VERSTOESSE       PIC S9(04) COMP.
023400     05      JP-VERFAHREN        PIC X(01).
023500          88 JP-VERF-HEURISTIK        VALUE "H".
023600          88 JP-VERF-DEFERRED         VALUE "D".
023700     05                          PIC X(04).
023800*
023900*--------------------------------------------------------------------*
024000* Sicherungsbereich Heuristik-Ergebnis, waehrend DEFERRED-
024100* ACCEPTANCE denselben JP-ZUTEILUNGEN-Bereich neu belegt.
024200*--------------------------------------------------------------------*
024300 01          SICHERUNG-BEREICH.
024400     05      SICHER-AS-ANZ       PIC S9(04) COMP.
024500     05      SICHER-AS-ZEILE OCCURS 150 TIMES.
024600         10  SICHER-AS-OP-ID      PIC X(08).
024700         10  SICHER-AS-TASK-ID    PIC X(08).
024800         10  SICHER-AS-START-STD  PIC 9(02).
024900         10  SICHER-AS-DAUER      PIC 9(01).
025000         10  SICHER-AS-END-STD    PIC 9(02).
025100 01          SICHER-AS-ZEILE-X REDEFINES SICHER-AS-ZEILE
025200                                 PIC X(21) OCCURS 150 TIMES.
025300*
025400* Metrik-Arbeitsbereich, von JALMET0M gefuellt und von JALRPT0M
025500* fuer den Bericht gelesen - als eigene Parameter auf den CALL.
025600     COPY JALMET0C OF "=JALLIB".
025700*
025800 PROCEDURE DIVISION.
025900******************************************************************
026000* Steuerungs-Section
026100******************************************************************
026200 A100-STEUERUNG SECTION.
026300 A100-00.
026400     IF  SHOW-VERSION
026500         DISPLAY K-MODUL " - Einsatzplanung Call-Center"
026600         STOP RUN
026700     END-IF
026800*
026900     MOVE "LAUFEND" TO W-STATUS-TEXT
027000     DISPLAY K-MODUL ": " W-STATUS-TEXT
027100     PERFORM B000-VORLAUF
027200     IF  PRG-ABBRUCH
027300         MOVE "ABBRUCH" TO W-STATUS-TEXT
027400         DISPLAY K-MODUL ": " W-STATUS-TEXT
027500         MOVE 8 TO RETURN-CODE
027600         STOP RUN
027700     END-IF
027800*
027900     PERFORM B100-VERARBEITUNG
028000*
028100     PERFORM B090-ENDE
028200     MOVE "BEENDET" TO W-STATUS-TEXT
028300     DISPLAY K-MODUL ": " W-STATUS-TEXT
028400     STOP RUN
028500     .
028600 A100-99.
028700     EXIT.
028800*
028900******************************************************************
029000* Vorlauf - Dateien oeffnen, Tabellen aufbauen
029100******************************************************************
029200 B000-VORLAUF SECTION.
029300 B000-00.
029400     PERFORM C000-INIT
029500     PERFORM C100-LADE-OPERATOREN
029600     IF  NOT PRG-ABBRUCH
029700         PERFORM C200-LADE-AUFTRAEGE
029800     END-IF
029900     .
030000 B000-99.
030100     EXIT.
030200*
030300******************************************************************
030400* Ende - Dateien schliessen
030500******************************************************************
030600 B090-ENDE SECTION.
030700 B090-00.
030800     CONTINUE
030900     .
031000 B090-99.
031100     EXIT.
031200*
031300******************************************************************
031400* Verarbeitung - Pruefung, Verfahren, Kennzahlen, Bericht
031500******************************************************************
031600 B100-VERARBEITUNG SECTION.
031700 B100-00.
031800     CALL "JALVAL0M" USING JAL-PARM
031900     IF  JP-HAT-HART-FEHLER
032000         DISPLAY "JALDRV0O: harte Pruffehler - Lauf abgebrochen"
032100         PERFORM B105-DRUCKE-PRUEFMELDUNGEN
032200         MOVE 8 TO RETURN-CODE
032300     ELSE
032400         CALL "JALSCR0M" USING JAL-PARM
032500*
032600         MOVE "HEURISTIK " TO W-VERFAHREN-TEXT
032700         DISPLAY K-MODUL ": Verfahren " W-VERFAHREN-TEXT
032800         MOVE "H" TO JP-VERFAHREN
032900         CALL "JALHEU0M" USING JAL-PARM
033000*
033100         IF  LAUF-DEFERRED-ACCEPTANCE
033200             PERFORM C400-SICHERE-HEURISTIK-ERG
033300             PERFORM C450-RUECKSETZEN-FUER-DAA
033400             MOVE "DEFERRED  " TO W-VERFAHREN-TEXT
033500             DISPLAY K-MODUL ": Verfahren " W-VERFAHREN-TEXT
033600             MOVE "D" TO JP-VERFAHREN
033700             CALL "JALDAA0M" USING JAL-PARM
033800             PERFORM C500-WAEHLE-BESSERES-ERG
033900         END-IF
034000*
034100         CALL "JALSCR0M" USING JAL-PARM
034200         CALL "JALMET0M" USING JAL-PARM MET-OP-TABELLE MET-TASK-WERTE
034300                                MET-VERTEILUNG MET-GESAMT-WERTE
034400         CALL "JALRPT0M" USING JAL-PARM MET-OP-TABELLE MET-TASK-WERTE
034500                                MET-VERTEILUNG MET-GESAMT-WERTE
034600     END-IF
034700     .
034800 B100-99.
034900     EXIT.
035000*
035100******************************************************************
035200* Harte Pruffehler drucken - JALRPT0M wird beim Abbruch nicht
035300* angelaufen (kein Zuteilungsergebnis zum Berichten), deshalb
035400* werden die von JALVAL0M in JP-MELDUNG gesammelten Einzelzeilen
035500* hier direkt ausgegeben (tw, 3.2005, Tk. 2231 - bisher gingen
035600* sie beim Abbruch verloren)
035700******************************************************************
035800 B105-DRUCKE-PRUEFMELDUNGEN SECTION.
035900 B105-00.
036000     IF  JP-MELD-ANZ > 0
036100         SET C4-I1 TO 1
036200         PERFORM B106-DRUCKE-EINE-PRUEFMELDUNG
036300             UNTIL C4-I1 > JP-MELD-ANZ
036400     END-IF
036500     .
036600 B105-99.
036700     EXIT.
036800*
036900 B106-DRUCKE-EINE-PRUEFMELDUNG SECTION.
037000 B106-00.
037100     DISPLAY K-MODUL ": " JP-MELDUNG(C4-I1)
037200     ADD 1 TO C4-I1
037300     .
037400 B106-99.
037500     EXIT.
037600*
037700******************************************************************
037800* Initialisierung
037900******************************************************************
038000 C000-INIT SECTION.
038100 C000-00.
038200     INITIALIZE JAL-PARM
038300     INITIALIZE MET-OP-TABELLE MET-TASK-WERTE MET-VERTEILUNG
038400                MET-GESAMT-WERTE
038500     MOVE ZERO TO JP-OP-ANZ JP-TK-ANZ JP-AS-ANZ
038600                  JP-MELD-ANZ JP-VERSTOESSE
038700     MOVE "N" TO JP-HART-FEHLER
038800     .
038900 C000-99.
039000     EXIT.
039100*
039200******************************************************************
039300* Mitarbeiterdatei einlesen - je Satz JALREC0M fuer Vorbelegung
039400******************************************************************
039500 C100-LADE-OPERATOREN SECTION.
039600 C100-00.
039700     OPEN INPUT OPERATOR-FILE
039800     IF  FILE-NOK
039900         DISPLAY "JALDRV0O: OPERFILE nicht geoeffnet " FILE-STATUS
040000         SET PRG-ABBRUCH TO TRUE
040100     ELSE
040200         PERFORM C110-LESE-OPERATOR-SATZ
040300         PERFORM C120-UEBERNEHME-OPERATOR
040400             UNTIL FILE-EOF
040500         CLOSE OPERATOR-FILE
040600     END-IF
040700     .
040800 C100-99.
040900     EXIT.
041000*
041100 C110-LESE-OPERATOR-SATZ SECTION.
041200 C110-00.
041300     READ OPERATOR-FILE
041400         AT END SET FILE-EOF TO TRUE
041500     END-READ
041600     .
041700 C110-99.
041800     EXIT.
041900*
042000 C120-UEBERNEHME-OPERATOR SECTION.
042100 C120-00.
042200     IF  JP-OP-ANZ < K-MAX-OP
042300         ADD 1 TO JP-OP-ANZ
042400         SET JP-OP-IX TO JP-OP-ANZ
042500         MOVE "O"            TO RP-SATZART
042600         MOVE OP-ID          TO RP-OP-ID
042700         MOVE OP-NAME        TO RP-OP-NAME
042800         MOVE OP-SKILL-ANZ   TO RP-OP-SKILL-ANZ
042900         MOVE OP-SKILL-TAB   TO RP-OP-SKILL-TAB
043000         MOVE OP-WORK-START  TO RP-OP-WORK-START
043100         MOVE OP-WORK-END    TO RP-OP-WORK-END
043200         CALL "JALREC0M" USING REC-PARM
043300         MOVE RP-OP-ID          TO JP-OP-ID(JP-OP-IX)
043400         MOVE RP-OP-NAME        TO JP-OP-NAME(JP-OP-IX)
043500         MOVE RP-OP-SKILL-ANZ   TO JP-OP-SKILL-ANZ(JP-OP-IX)
043600         MOVE RP-OP-SKILL-TAB   TO JP-OP-SKILL-TAB(JP-OP-IX)
043700         MOVE RP-OP-WORK-START  TO JP-OP-WORK-START(JP-OP-IX)
043800         MOVE RP-OP-WORK-END    TO JP-OP-WORK-END(JP-OP-IX)
043900         MOVE RP-OP-AVAIL-STD   TO JP-OP-AVAIL-STD(JP-OP-IX)
044000     END-IF
044100     PERFORM C110-LESE-OPERATOR-SATZ
044200     .
044300 C120-99.
044400     EXIT.
044500*
044600******************************************************************
044700* Auftragsdatei einlesen - je Satz JALREC0M fuer Vorbelegung
044800******************************************************************
044900 C200-LADE-AUFTRAEGE SECTION.
045000 C200-00.
045100     OPEN INPUT TASK-FILE
045200     IF  FILE-NOK
045300         DISPLAY "JALDRV0O: TASKFILE nicht geoeffnet " FILE-STATUS
045400     ELSE
045500         PERFORM C210-LESE-TASK-SATZ
045600         PERFORM C220-UEBERNEHME-TASK
045700             UNTIL FILE-EOF
045800         CLOSE TASK-FILE
045900     END-IF
046000     .
046100 C200-99.
046200     EXIT.
046300*
046400 C210-LESE-TASK-SATZ SECTION.
046500 C210-00.
046600     READ TASK-FILE
046700         AT END SET FILE-EOF TO TRUE
046800     END-READ
046900     .
047000 C210-99.
047100     EXIT.
047200*
047300 C220-UEBERNEHME-TASK SECTION.
047400 C220-00.
047500     IF  JP-TK-ANZ < K-MAX-TK
047600         ADD 1 TO JP-TK-ANZ
047700         SET JP-TK-IX TO JP-TK-ANZ
047800         MOVE "T"        TO RP-SATZART
047900         MOVE TK-ID      TO RP-TK-ID
048000         MOVE TK-NAME    TO RP-TK-NAME
048100         MOVE TK-TYP     TO RP-TK-TYP
048200         MOVE TK-STD     TO RP-TK-STD
048300         MOVE TK-PRIO    TO RP-TK-PRIO
048400         MOVE TK-FRIST   TO RP-TK-FRIST
048500         MOVE TK-SKILL   TO RP-TK-SKILL
048600         CALL "JALREC0M" USING REC-PARM
048700         MOVE RP-TK-ID      TO JP-TK-ID(JP-TK-IX)
048800         MOVE RP-TK-NAME    TO JP-TK-NAME(JP-TK-IX)
048900         MOVE RP-TK-TYP     TO JP-TK-TYP(JP-TK-IX)
049000         MOVE RP-TK-STD     TO JP-TK-STD(JP-TK-IX)
049100         MOVE RP-TK-PRIO    TO JP-TK-PRIO(JP-TK-IX)
049200         MOVE RP-TK-FRIST   TO JP-TK-FRIST(JP-TK-IX)
049300         MOVE RP-TK-SKILL   TO JP-TK-SKILL(JP-TK-IX)
049400         MOVE "N"           TO JP-TK-ZUGETEILT(JP-TK-IX)
049500     END-IF
049600     PERFORM C210-LESE-TASK-SATZ
049700     .
049800 C220-99.
049900     EXIT.
050000*
050100******************************************************************
050200* Heuristik-Ergebnis zwischensichern, bevor DEFERRED-ACCEPTANCE
050300* denselben Zuteilungsbereich neu belegt.
050400******************************************************************
050500 C400-SICHERE-HEURISTIK-ERG SECTION.
050600 C400-00.
050700     MOVE JP-AS-ANZ   TO SICHER-AS-ANZ
050800     MOVE JP-AS-ZEILE TO SICHER-AS-ZEILE
050900     .
051000 C400-99.
051100     EXIT.
051200*
051300******************************************************************
051400* Vor dem zweiten Verfahren (DEFERRED ACCEPTANCE) Freifenster und
051500* Zuteilungsmerker wieder auf den Stand vor jeder Zuteilung
051600* bringen - sonst wuerde JALDAA0M auf den vom Heuristikverfahren
051700* schon verplanten Luecken aufsetzen statt unabhaengig zu rechnen
051800* (tw, siehe auch C500-WAEHLE-BESSERES-ERG).
051900******************************************************************
052000 C450-RUECKSETZEN-FUER-DAA SECTION.
052100 C450-00.
052200     MOVE ZERO TO JP-AS-ANZ
052300     IF  JP-TK-ANZ > 0
052400         MOVE 1 TO C4-I1
052500         PERFORM C460-RUECKSETZEN-AUFTRAG
052600             UNTIL C4-I1 > JP-TK-ANZ
052700     END-IF
052800     IF  JP-OP-ANZ > 0
052900         MOVE 1 TO C4-I2
053000         PERFORM C470-RUECKSETZEN-OPERATOR
053100             UNTIL C4-I2 > JP-OP-ANZ
053200     END-IF
053300     .
053400 C450-99.
053500     EXIT.
053600*
053700 C460-RUECKSETZEN-AUFTRAG SECTION.
053800 C460-00.
053900     MOVE "N" TO JP-TK-ZUGETEILT(C4-I1)
054000     ADD 1 TO C4-I1
054100     .
054200 C460-99.
054300     EXIT.
054400*
054500 C470-RUECKSETZEN-OPERATOR SECTION.
054600 C470-00.
054700     MOVE 1 TO GAP-ANZ(C4-I2)
054800     MOVE JP-OP-WORK-START(C4-I2) TO GAP-START(C4-I2 1)
054900     MOVE JP-OP-WORK-END(C4-I2)   TO GAP-ENDE(C4-I2 1)
055000     ADD 1 TO C4-I2
055100     .
055200 C470-99.
055300     EXIT.
055400*
055500******************************************************************
055600* Bestes der beiden Verfahren behalten - mehr zugeteilte Stunden
055700* gewinnt (siehe U6 Vergleichsregel).
055800******************************************************************
055900 C500-WAEHLE-BESSERES-ERG SECTION.
056000 C500-00.
056100     PERFORM D100-SUMME-AKTUELL
056200     PERFORM D200-SUMME-GESICHERT
056300     IF  C4-LEN > C4-ANZ
056400         MOVE SICHER-AS-ANZ   TO JP-AS-ANZ
056500         MOVE SICHER-AS-ZEILE TO JP-AS-ZEILE
056600     END-IF
056700     .
056800 C500-99.
056900     EXIT.
057000*
057100******************************************************************
057200* Hilfsroutinen - Summe zugeteilter Stunden je Tabelle
057300******************************************************************
057400 D100-SUMME-AKTUELL SECTION.
057500 D100-00.
057600     MOVE ZERO TO C4-ANZ
057700     MOVE 1    TO C4-I1
057800     PERFORM D110-ADD-AKTUELL UNTIL C4-I1 > JP-AS-ANZ
057900     .
058000 D100-99.
058100     EXIT.
058200*
058300 D110-ADD-AKTUELL SECTION.
058400 D110-00.
058500     ADD JP-AS-DAUER(C4-I1) TO C4-ANZ
058600     ADD 1 TO C4-I1
058700     .
058800 D110-99.
058900     EXIT.
059000*
059100 D200-SUMME-GESICHERT SECTION.
059200 D200-00.
059300     MOVE ZERO TO C4-LEN
059400     MOVE 1    TO C4-I2
059500     PERFORM D210-ADD-GESICHERT UNTIL C4-I2 > SICHER-AS-ANZ
059600     .
059700 D200-99.
059800     EXIT.
059900*
060000 D210-ADD-GESICHERT SECTION.
060100 D210-00.
060200     ADD SICHER-AS-DAUER(C4-I2) TO C4-LEN
060300     ADD 1 TO C4-I2
060400     .
060500 D210-99.
060600     EXIT.
