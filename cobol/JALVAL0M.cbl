000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALVAL0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-04-23.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200*****************************************************************
001300* Letzte Aenderung :: 2005-03-02
001400* Letzte Version   :: A.02.05
001500* Kurzbeschreibung :: Eingabepruefung Mitarbeiter-/Auftragstabelle
001600* Auftrag          :: JAL-1
001700*
001800* Aenderungen
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                       *
002100*---------|------------|------|---------------------------------*
002200*A.00.00  |1987-04-23  | kl   | Neuerstellung                   *
002300*A.00.01  |1988-09-05  | kl   | Duplikatpruefung Mitarbeiter-ID *
002400*A.01.00  |1990-01-22  | LOR  | Abgleichpruefungen (Warnungen)  *
002500*A.01.01  |1992-03-11  | kl   | Leeres Skill-Set als Fehler     *
002600*A.02.00  |1995-02-24  | LOR  | Kapazitaetswarnung ergaenzt     *
002700*A.02.01  |1998-08-05  | kl   | Jahr-2000 Pruefung Fristfeld    *
002800*A.02.02  |1999-01-14  | kl   | Y2K Nachtest Meldungspuffer     *
002900*A.02.03  |2003-02-18  | msc  | Meldungspuffer auf 60 erhoeht   *
003000*A.02.04  |2005-02-09  | tw   | Pruefung Stundenobergrenze      *
003100*         |            |      | (Auftrag > 8 Std war bisher     *
003200*         |            |      | ungeprueft durchgelaufen)       *
003300*A.02.05  |2005-03-02  | tw   | GO TO Nottest Sektionsende raus *
003400*         |            |      | -  Programmierstandard verlangt*
003500*         |            |      | IF/ELSE statt Sprunganweisung   *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Prueft die in JAL-PARM geladenen Mitarbeiter- und Auftrags-
004100* tabellen.  Harte Fehler (JP-HART-FEHLER = "J") fuehren beim
004200* Aufrufer zum Abbruch vor der Zuteilung; Abgleichwarnungen
004300* (Skill-Deckung, ungenutzte Faehigkeiten, Kapazitaet) werden
004400* nur vermerkt.  Alle Meldungen laufen ueber JP-MELDUNG/
004500* JP-MELD-ANZ und werden vom Aufrufer angezeigt.
004600*
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS ALPHNUM IS "0123456789"
005300                      "abcdefghijklmnopqrstuvwxyz"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " .,;-_!$%&/=*+".
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder
006100*--------------------------------------------------------------------*
006200 01          COMP-FELDER.
006300     05      C4-I1               PIC S9(04) COMP.
006400     05      C4-I2               PIC S9(04) COMP.
006500     05      C4-J1               PIC S9(04) COMP.
006600     05      C4-STD-AUFTR        PIC S9(06) COMP.
006700     05      C4-STD-MITARB       PIC S9(06) COMP.
006800*
006900*--------------------------------------------------------------------*
007000* Felder mit konstantem Inhalt
007100*--------------------------------------------------------------------*
007200 01          KONSTANTE-FELDER.
007300     05      K-MODUL             PIC X(08) VALUE "JALVAL0M".
007400 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
007500     05      K-MODUL-X           PIC X(08).
007600*
007700*--------------------------------------------------------------------*
007800* Conditional-Felder
007900*--------------------------------------------------------------------*
008000 01          SCHALTER.
008100     05      W-GEFUNDEN          PIC X(01) VALUE "N".
008200          88 W-IST-GEFUNDEN          VALUE "J".
008300*
008400*--------------------------------------------------------------------*
008500* Arbeitsbereich fuer die jeweils naechste Meldungszeile
008600*--------------------------------------------------------------------*
008700 01          MELDUNG-ARBEITSBEREICH.
008800     05      W-MELD-TEXT         PIC X(80).
008900 01          MELDUNG-ARBEITSBEREICH-X REDEFINES
009000                                  MELDUNG-ARBEITSBEREICH.
009100     05      W-MELD-KENNUNG      PIC X(08).
009200     05      W-MELD-REST         PIC X(72).
009300*
009400*--------------------------------------------------------------------*
009500* Vergleichsfeld fuer Mitarbeiter-Arbeitsfenster (Beginn >= Ende)
009600*--------------------------------------------------------------------*
009700 01          FENSTER-ARBEITSBEREICH.
009800     05      FA-START            PIC 9(02).
009900     05      FA-END              PIC 9(02).
010000 01          FENSTER-ARBEITSBEREICH-X REDEFINES
010100                                  FENSTER-ARBEITSBEREICH.
010200     05      FA-PAAR             PIC X(04).
010300*
010400 LINKAGE SECTION.
010500*====================================================================*
010600* JAL-PARM - muss Feld fuer Feld mit JALDRV0O uebereinstimmen.
010700*====================================================================*
010800 01          JAL-PARM.
010900     05      JP-OPERATOREN.
011000         10  JP-OP-ANZ           PIC S9(04) COMP.
011100         10  JP-OP-ZEILE OCCURS 50 TIMES
011200                                 INDEXED BY JP-OP-IX.
011300             15 JP-OP-ID          PIC X(08).
011400             15 JP-OP-NAME        PIC X(20).
011500             15 JP-OP-SKILL-ANZ   PIC 9(02).
011600             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
011700                                 PIC X(12).
011800             15 JP-OP-WORK-START  PIC 9(02).
011900             15 JP-OP-WORK-END    PIC 9(02).
012000             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
012100             15 JP-OP-GAPS.
012200                 COPY JALGAP0C OF "=JALLIB".
012300     05      JP-AUFTRAEGE.
012400         10  JP-TK-ANZ           PIC S9(04) COMP.
012500         10  JP-TK-ZEILE OCCURS 150 TIMES
012600                                 INDEXED BY JP-TK-IX.
012700             15 JP-TK-ID          PIC X(08).
012800             15 JP-TK-NAME        PIC X(20).
012900             15 JP-TK-TYP         PIC X(12).
013000             15 JP-TK-STD         PIC 9(01).
013100             15 JP-TK-PRIO        PIC 9(01).
013200             15 JP-TK-FRIST       PIC S9(03).
013300             15 JP-TK-SKILL       PIC X(12).
013400             15 JP-TK-SCORE       PIC 9(02)V99.
013500             15 JP-TK-ZUGETEILT   PIC X(01).
013600                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
013700             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
013800     05      JP-ZUTEILUNGEN.
013900         10  JP-AS-ANZ           PIC S9(04) COMP.
014000         10  JP-AS-ZEILE OCCURS 150 TIMES
014100                                 INDEXED BY JP-AS-IX.
014200             15 JP-AS-OP-ID       PIC X(08).
014300             15 JP-AS-TASK-ID     PIC X(08).
014400             15 JP-AS-START-STD   PIC 9(02).
014500             15 JP-AS-DAUER       PIC 9(01).
014600             15 JP-AS-END-STD     PIC 9(02).
014700     05      JP-ELIGIBLE.
014800         10  JP-EL-TASK OCCURS 150 TIMES.
014900             15 JP-EL-OP OCCURS 50 TIMES
015000                                 PIC X(01).
015100                 88 JP-EL-JA          VALUE "J".
015200     05      JP-VALIDIERUNG.
015300         10  JP-HART-FEHLER      PIC X(01).
015400             88 JP-HAT-HART-FEHLER    VALUE "J".
015500         10  JP-MELD-ANZ         PIC S9(04) COMP.
015600         10  JP-MELDUNG OCCURS 60 TIMES
015700                                 PIC X(80).
015800         10  JP-VERSTOESSE       PIC S9(04) COMP.
015900     05      JP-VERFAHREN        PIC X(01).
016000          88 JP-VERF-HEURISTIK        VALUE "H".
016100          88 JP-VERF-DEFERRED         VALUE "D".
016200     05                          PIC X(04).
016300*
016400 PROCEDURE DIVISION USING JAL-PARM.
016500******************************************************************
016600* Steuerungs-Section
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     PERFORM B100-VALIDATE-OPERATORS
017100     PERFORM B200-VALIDATE-TASKS
017200     IF  NOT JP-HAT-HART-FEHLER
017300         PERFORM B300-VALIDATE-MATCHING
017400     END-IF
017500     EXIT PROGRAM
017600     .
017700 A100-99.
017800     EXIT.
017900*
018000******************************************************************
018100* Mitarbeitertabelle - harte Fehler
018200******************************************************************
018300 B100-VALIDATE-OPERATORS SECTION.
018400 B100-00.
018500     IF  JP-OP-ANZ = ZERO
018600         MOVE "No operators found" TO W-MELD-TEXT
018700         PERFORM Z100-MERKE-FEHLER
018800     ELSE
018900         MOVE 1 TO C4-I1
019000         PERFORM B110-PRUEFE-OPERATOR UNTIL C4-I1 > JP-OP-ANZ
019100     END-IF
019200     .
019300 B100-99.
019400     EXIT.
019500*
019600 B110-PRUEFE-OPERATOR SECTION.
019700 B110-00.
019800     SET JP-OP-IX TO C4-I1
019900*
020000     IF  JP-OP-ID(JP-OP-IX) = SPACES
020100         OR JP-OP-NAME(JP-OP-IX) = SPACES
020200         STRING "Operator " JP-OP-ID(JP-OP-IX)
020300                ": blank ID or name" DELIMITED BY SIZE
020400                INTO W-MELD-TEXT
020500         PERFORM Z100-MERKE-FEHLER
020600     END-IF
020700*
020800     MOVE JP-OP-WORK-START(JP-OP-IX) TO FA-START
020900     MOVE JP-OP-WORK-END(JP-OP-IX)   TO FA-END
021000     IF  FA-START NOT LESS FA-END
021100         STRING "Operator " JP-OP-ID(JP-OP-IX)
021200                ": work start >= work end" DELIMITED BY SIZE
021300                INTO W-MELD-TEXT
021400         PERFORM Z100-MERKE-FEHLER
021500     END-IF
021600     IF  JP-OP-AVAIL-STD(JP-OP-IX) <= ZERO
021700         OR JP-OP-AVAIL-STD(JP-OP-IX) > 24
021800         STRING "Operator " JP-OP-ID(JP-OP-IX)
021900                ": available hours out of range" DELIMITED BY SIZE
022000                INTO W-MELD-TEXT
022100         PERFORM Z100-MERKE-FEHLER
022200     END-IF
022300     IF  JP-OP-SKILL-ANZ(JP-OP-IX) = ZERO
022400         STRING "Operator " JP-OP-ID(JP-OP-IX)
022500                ": empty skill set" DELIMITED BY SIZE
022600                INTO W-MELD-TEXT
022700         PERFORM Z100-MERKE-FEHLER
022800     END-IF
022900*
023000     PERFORM B120-PRUEFE-OPERATOR-DUPLIKAT
023100     ADD 1 TO C4-I1
023200     .
023300 B110-99.
023400     EXIT.
023500*
023600 B120-PRUEFE-OPERATOR-DUPLIKAT SECTION.
023700 B120-00.
023800     MOVE "N" TO W-GEFUNDEN
023900     IF  C4-I1 > 1
024000         MOVE 1 TO C4-J1
024100         PERFORM B130-VERGLEICHE-OPERATOR-ID
024200             UNTIL C4-J1 >= C4-I1 OR W-IST-GEFUNDEN
024300     END-IF
024400     IF  W-IST-GEFUNDEN
024500         STRING "Operator " JP-OP-ID(JP-OP-IX)
024600                ": duplicate operator ID" DELIMITED BY SIZE
024700                INTO W-MELD-TEXT
024800         PERFORM Z100-MERKE-FEHLER
024900     END-IF
025000     .
025100 B120-99.
025200     EXIT.
025300*
025400 B130-VERGLEICHE-OPERATOR-ID SECTION.
025500 B130-00.
025600     IF  JP-OP-ID(JP-OP-IX) = JP-OP-ID(C4-J1)
025700         SET W-IST-GEFUNDEN TO TRUE
025800     END-IF
025900     ADD 1 TO C4-J1
026000     .
026100 B130-99.
026200     EXIT.
026300*
026400******************************************************************
026500* Auftragstabelle - harte Fehler
026600******************************************************************
026700 B200-VALIDATE-TASKS SECTION.
026800 B200-00.
026900     IF  JP-TK-ANZ = ZERO
027000         MOVE "No tasks found" TO W-MELD-TEXT
027100         PERFORM Z100-MERKE-FEHLER
027200     ELSE
027300         MOVE 1 TO C4-I1
027400         PERFORM B210-PRUEFE-TASK UNTIL C4-I1 > JP-TK-ANZ
027500     END-IF
027600     .
027700 B200-99.
027800     EXIT.
027900*
028000 B210-PRUEFE-TASK SECTION.
028100 B210-00.
028200     SET JP-TK-IX TO C4-I1
028300*
028400     IF  JP-TK-ID(JP-TK-IX) = SPACES
028500         OR JP-TK-NAME(JP-TK-IX) = SPACES
028600         STRING "Task " JP-TK-ID(JP-TK-IX)
028700                ": blank ID or name" DELIMITED BY SIZE
028800                INTO W-MELD-TEXT
028900         PERFORM Z100-MERKE-FEHLER
029000     END-IF
029100     IF  JP-TK-TYP(JP-TK-IX) = SPACES
029200         STRING "Task " JP-TK-ID(JP-TK-IX)
029300                ": blank task type" DELIMITED BY SIZE
029400                INTO W-MELD-TEXT
029500         PERFORM Z100-MERKE-FEHLER
029600     END-IF
029700     IF  JP-TK-STD(JP-TK-IX) <= ZERO
029800         STRING "Task " JP-TK-ID(JP-TK-IX)
029900                ": required hours not positive" DELIMITED BY SIZE
030000                INTO W-MELD-TEXT
030100         PERFORM Z100-MERKE-FEHLER
030200     END-IF
030300     IF  JP-TK-STD(JP-TK-IX) > 8
030400         STRING "Task " JP-TK-ID(JP-TK-IX)
030500                ": required hours exceeds 8" DELIMITED BY SIZE
030600                INTO W-MELD-TEXT
030700         PERFORM Z100-MERKE-FEHLER
030800     END-IF
030900     IF  JP-TK-FRIST(JP-TK-IX) < ZERO
031000         STRING "Task " JP-TK-ID(JP-TK-IX)
031100                ": deadline in the past" DELIMITED BY SIZE
031200                INTO W-MELD-TEXT
031300         PERFORM Z100-MERKE-FEHLER
031400     END-IF
031500*
031600     PERFORM B220-PRUEFE-TASK-DUPLIKAT
031700     ADD 1 TO C4-I1
031800     .
031900 B210-99.
032000     EXIT.
032100*
032200 B220-PRUEFE-TASK-DUPLIKAT SECTION.
032300 B220-00.
032400     MOVE "N" TO W-GEFUNDEN
032500     IF  C4-I1 > 1
032600         MOVE 1 TO C4-J1
032700         PERFORM B230-VERGLEICHE-TASK-ID
032800             UNTIL C4-J1 >= C4-I1 OR W-IST-GEFUNDEN
032900     END-IF
033000     IF  W-IST-GEFUNDEN
033100         STRING "Task " JP-TK-ID(JP-TK-IX)
033200                ": duplicate task ID" DELIMITED BY SIZE
033300                INTO W-MELD-TEXT
033400         PERFORM Z100-MERKE-FEHLER
033500     END-IF
033600     .
033700 B220-99.
033800     EXIT.
033900*
034000 B230-VERGLEICHE-TASK-ID SECTION.
034100 B230-00.
034200     IF  JP-TK-ID(JP-TK-IX) = JP-TK-ID(C4-J1)
034300         SET W-IST-GEFUNDEN TO TRUE
034400     END-IF
034500     ADD 1 TO C4-J1
034600     .
034700 B230-99.
034800     EXIT.
034900*
035000******************************************************************
035100* Abgleichpruefungen - nur Warnungen, kein Abbruch (LOR, 1990)
035200******************************************************************
035300 B300-VALIDATE-MATCHING SECTION.
035400 B300-00.
035500     MOVE 1 TO C4-I1
035600     PERFORM B310-PRUEFE-SKILL-DECKUNG UNTIL C4-I1 > JP-TK-ANZ
035700*
035800     MOVE 1 TO C4-I1
035900     PERFORM B320-PRUEFE-UNGENUTZTEN-SKILL
036000         UNTIL C4-I1 > JP-OP-ANZ
036100*
036200     PERFORM B330-PRUEFE-KAPAZITAET
036300     .
036400 B300-99.
036500     EXIT.
036600*
036700 B310-PRUEFE-SKILL-DECKUNG SECTION.
036800 B310-00.
036900     SET JP-TK-IX TO C4-I1
037000     IF  JP-TK-SKILL(JP-TK-IX) NOT = SPACES
037100         MOVE "N" TO W-GEFUNDEN
037200         MOVE 1 TO C4-J1
037300         PERFORM B311-SUCHE-SKILL-BEI-OPERATOR
037400             UNTIL C4-J1 > JP-OP-ANZ OR W-IST-GEFUNDEN
037500         IF  NOT W-IST-GEFUNDEN
037600             STRING "Task " JP-TK-ID(JP-TK-IX)
037700                    ": required skill " JP-TK-SKILL(JP-TK-IX)
037800                    " held by no operator" DELIMITED BY SIZE
037900                    INTO W-MELD-TEXT
038000             PERFORM Z200-MERKE-WARNUNG
038100         END-IF
038200     END-IF
038300     ADD 1 TO C4-I1
038400     .
038500 B310-99.
038600     EXIT.
038700*
038800 B311-SUCHE-SKILL-BEI-OPERATOR SECTION.
038900 B311-00.
039000     SET JP-OP-IX TO C4-J1
039100     MOVE 1 TO C4-I2
039200     PERFORM B312-VERGLEICHE-SKILL
039300         UNTIL C4-I2 > JP-OP-SKILL-ANZ(JP-OP-IX) OR W-IST-GEFUNDEN
039400     ADD 1 TO C4-J1
039500     .
039600 B311-99.
039700     EXIT.
039800*
039900 B312-VERGLEICHE-SKILL SECTION.
040000 B312-00.
040100     IF  JP-OP-SKILL-TAB(JP-OP-IX, C4-I2) = JP-TK-SKILL(JP-TK-IX)
040200         SET W-IST-GEFUNDEN TO TRUE
040300     END-IF
040400     ADD 1 TO C4-I2
040500     .
040600 B312-99.
040700     EXIT.
040800*
040900 B320-PRUEFE-UNGENUTZTEN-SKILL SECTION.
041000 B320-00.
041100     SET JP-OP-IX TO C4-I1
041200     IF  JP-OP-SKILL-ANZ(JP-OP-IX) > ZERO
041300         MOVE 1 TO C4-I2
041400         PERFORM B321-PRUEFE-EINE-FAEHIGKEIT
041500             UNTIL C4-I2 > JP-OP-SKILL-ANZ(JP-OP-IX)
041600     END-IF
041700     ADD 1 TO C4-I1
041800     .
041900 B320-99.
042000     EXIT.
042100*
042200 B321-PRUEFE-EINE-FAEHIGKEIT SECTION.
042300 B321-00.
042400     MOVE "N" TO W-GEFUNDEN
042500     MOVE 1 TO C4-J1
042600     PERFORM B322-SUCHE-FAEHIGKEIT-BEI-TASK
042700         UNTIL C4-J1 > JP-TK-ANZ OR W-IST-GEFUNDEN
042800     IF  NOT W-IST-GEFUNDEN
042900         STRING "Operator " JP-OP-ID(JP-OP-IX)
043000                ": unused skill " JP-OP-SKILL-TAB(JP-OP-IX, C4-I2)
043100                DELIMITED BY SIZE
043200                INTO W-MELD-TEXT
043300         PERFORM Z200-MERKE-WARNUNG
043400     END-IF
043500     ADD 1 TO C4-I2
043600     .
043700 B321-99.
043800     EXIT.
043900*
044000 B322-SUCHE-FAEHIGKEIT-BEI-TASK SECTION.
044100 B322-00.
044200     SET JP-TK-IX TO C4-J1
044300     IF  JP-TK-SKILL(JP-TK-IX) = JP-OP-SKILL-TAB(JP-OP-IX, C4-I2)
044400         SET W-IST-GEFUNDEN TO TRUE
044500     END-IF
044600     ADD 1 TO C4-J1
044700     .
044800 B322-99.
044900     EXIT.
045000*
045100 B330-PRUEFE-KAPAZITAET SECTION.
045200 B330-00.
045300     MOVE ZERO TO C4-STD-AUFTR C4-STD-MITARB
045400     MOVE 1 TO C4-I1
045500     PERFORM B331-ADD-AUFTRAGSSTUNDEN UNTIL C4-I1 > JP-TK-ANZ
045600     MOVE 1 TO C4-I1
045700     PERFORM B332-ADD-MITARBEITERSTUNDEN UNTIL C4-I1 > JP-OP-ANZ
045800     IF  C4-STD-AUFTR > C4-STD-MITARB
045900         MOVE "Total task hours exceed total operator capacity"
046000              TO W-MELD-TEXT
046100         PERFORM Z200-MERKE-WARNUNG
046200     END-IF
046300     .
046400 B330-99.
046500     EXIT.
046600*
046700 B331-ADD-AUFTRAGSSTUNDEN SECTION.
046800 B331-00.
046900     SET JP-TK-IX TO C4-I1
047000     ADD JP-TK-STD(JP-TK-IX) TO C4-STD-AUFTR
047100     ADD 1 TO C4-I1
047200     .
047300 B331-99.
047400     EXIT.
047500*
047600 B332-ADD-MITARBEITERSTUNDEN SECTION.
047700 B332-00.
047800     SET JP-OP-IX TO C4-I1
047900     ADD JP-OP-AVAIL-STD(JP-OP-IX) TO C4-STD-MITARB
048000     ADD 1 TO C4-I1
048100     .
048200 B332-99.
048300     EXIT.
048400*
048500******************************************************************
048600* Meldung merken - harter Fehler (setzt Abbruchkennzeichen)
048700******************************************************************
048800 Z100-MERKE-FEHLER SECTION.
048900 Z100-00.
049000     IF  JP-MELD-ANZ < 60
049100         ADD 1 TO JP-MELD-ANZ
049200         MOVE W-MELD-TEXT TO JP-MELDUNG(JP-MELD-ANZ)
049300     END-IF
049400     SET JP-HAT-HART-FEHLER TO TRUE
049500     .
049600 Z100-99.
049700     EXIT.
049800*
049900******************************************************************
050000* Meldung merken - Warnung (kein Abbruch)
050100******************************************************************
050200 Z200-MERKE-WARNUNG SECTION.
050300 Z200-00.
050400     IF  JP-MELD-ANZ < 60
050500         ADD 1 TO JP-MELD-ANZ
050600         MOVE W-MELD-TEXT TO JP-MELDUNG(JP-MELD-ANZ)
050700     END-IF
050800     .
050900 Z200-99.
051000     EXIT.
