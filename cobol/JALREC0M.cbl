000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALREC0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-04-21.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200*****************************************************************
001300* Letzte Aenderung :: 2001-05-14
001400* Letzte Version   :: A.02.02
001500* Kurzbeschreibung :: Satzvorbelegung Mitarbeiter/Auftrag
001600* Auftrag          :: JAL-1
001700*
001800* Aenderungen
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von  | Kommentar                       *
002100*---------|------------|------|---------------------------------*
002200*A.00.00  |1987-04-21  | kl   | Neuerstellung                   *
002300*A.00.01  |1988-09-02  | kl   | Default-Fenster 09/17 eingebaut *
002400*A.01.00  |1990-01-18  | LOR  | Prioritaetstext-Abbildung        *
002500*A.01.01  |1991-06-30  | kl   | Verfuegbare Stunden auf Tagesmass*
002600*A.02.00  |1995-02-20  | LOR  | Unbekannte Prioritaet -> MITTEL  *
002700*A.02.01  |1998-08-03  | kl   | Jahr-2000 Pruefung Datumsfelder  *
002800*A.02.02  |2001-05-14  | tw   | Frist-Sentinel 999 dokumentiert  *
002900*----------------------------------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300* Wird von JALDRV0O fuer jeden gelesenen Mitarbeiter- bzw.
003400* Auftragssatz einmal aufgerufen (RP-SATZART unterscheidet die
003500* beiden Faelle).  Belegt fehlende Felder mit den Standardwerten
003600* des Betriebs und leitet die verfuegbaren Stunden eines
003700* Mitarbeiters ab.  Die eigentliche Pruefung auf gueltige
003800* Werte (z.B. Arbeitsbeginn >= Arbeitsende) macht JALVAL0M -
003900* dieses Modul korrigiert nur das, was als "nicht angegeben"
004000* gilt.
004100*
004200******************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS ALPHNUM IS "0123456789"
004800                      "abcdefghijklmnopqrstuvwxyz"
004900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                      " .,;-_!$%&/=*+".
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500* Comp-Felder
005600*--------------------------------------------------------------------*
005700 01          COMP-FELDER.
005800     05      C4-I1               PIC S9(04) COMP.
005900*
006000*--------------------------------------------------------------------*
006100* Felder mit konstantem Inhalt
006200*--------------------------------------------------------------------*
006300 01          KONSTANTE-FELDER.
006400     05      K-MODUL             PIC X(08) VALUE "JALREC0M".
006500     05      K-DEFAULT-START     PIC 9(02) VALUE 09.
006600     05      K-DEFAULT-END       PIC 9(02) VALUE 17.
006700     05      K-DEFAULT-TYP       PIC X(12) VALUE "GENERAL".
006800     05      K-DEFAULT-PRIO      PIC 9(01) VALUE 2.
006900 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
007000     05      K-ALLE-WERTE        PIC X(25).
007100*
007200*--------------------------------------------------------------------*
007300* Arbeitsfenster-Paar, fuer die Pruefung "beides nicht angegeben"
007400* in einem Zugriff statt zweier Einzelvergleiche.
007500*--------------------------------------------------------------------*
007600 01          FENSTER-ARBEITSBEREICH.
007700     05      FA-START            PIC 9(02).
007800     05      FA-END              PIC 9(02).
007900 01          FENSTER-ARBEITSBEREICH-X REDEFINES
008000                                  FENSTER-ARBEITSBEREICH.
008100     05      FA-PAAR             PIC X(04).
008200*
008300*--------------------------------------------------------------------*
008400* Prioritaetstexte, wie sie aus der Vorlauf-Erfassung kommen koennen
008500*--------------------------------------------------------------------*
008600 01          PRIOTEXT-ARBEITSBEREICH.
008700     05      PT-TEXT             PIC X(06).
008800 01          PRIOTEXT-ARBEITSBEREICH-X REDEFINES
008900                                  PRIOTEXT-ARBEITSBEREICH.
009000     05      PT-ERSTE-4          PIC X(04).
009100     05      PT-REST             PIC X(02).
009200*
009300 LINKAGE SECTION.
009400*====================================================================*
009500* REC-PARM - muss Feld fuer Feld mit der Beschreibung in JALDRV0O
009600* uebereinstimmen.
009700*====================================================================*
009800 01          REC-PARM.
009900     05      RP-SATZART          PIC X(01).
010000          88 RP-IST-OPERATOR         VALUE "O".
010100          88 RP-IST-TASK             VALUE "T".
010200     05      RP-OP-ID             PIC X(08).
010300     05      RP-OP-NAME           PIC X(20).
010400     05      RP-OP-SKILL-ANZ      PIC 9(02).
010500     05      RP-OP-SKILL-TAB OCCURS 10 TIMES
010600                                  PIC X(12).
010700     05      RP-OP-WORK-START     PIC 9(02).
010800     05      RP-OP-WORK-END       PIC 9(02).
010900     05      RP-OP-AVAIL-STD      PIC S9(04) COMP.
011000     05      RP-TK-ID             PIC X(08).
011100     05      RP-TK-NAME           PIC X(20).
011200     05      RP-TK-TYP            PIC X(12).
011300     05      RP-TK-STD            PIC 9(01).
011400     05      RP-TK-PRIO           PIC 9(01).
011500     05      RP-TK-FRIST          PIC S9(03).
011600     05      RP-TK-SKILL          PIC X(12).
011700     05                          PIC X(02).
011800*
011900 PROCEDURE DIVISION USING REC-PARM.
012000******************************************************************
012100* Steuerungs-Section
012200******************************************************************
012300 A100-STEUERUNG SECTION.
012400 A100-00.
012500     IF  RP-IST-OPERATOR
012600         PERFORM B100-DEFAULT-OPERATOR
012700         PERFORM B400-DERIVE-AVAIL-HOURS
012800     ELSE
012900         IF  RP-IST-TASK
013000             PERFORM B200-DEFAULT-TASK
013100             PERFORM B300-MAP-PRIORITY
013200         END-IF
013300     END-IF
013400     EXIT PROGRAM
013500     .
013600 A100-99.
013700     EXIT.
013800*
013900******************************************************************
014000* Mitarbeiter - fehlendes Arbeitsfenster auf 09/17 setzen
014100******************************************************************
014200 B100-DEFAULT-OPERATOR SECTION.
014300 B100-00.
014400     MOVE RP-OP-WORK-START TO FA-START
014500     MOVE RP-OP-WORK-END   TO FA-END
014600     IF  FA-PAAR = "0000"
014700         MOVE K-DEFAULT-START TO RP-OP-WORK-START
014800         MOVE K-DEFAULT-END   TO RP-OP-WORK-END
014900     END-IF
015000     .
015100 B100-99.
015200     EXIT.
015300*
015400******************************************************************
015500* Auftrag - fehlende Auftragsart auf GENERAL setzen
015600******************************************************************
015700 B200-DEFAULT-TASK SECTION.
015800 B200-00.
015900     IF  RP-TK-TYP = SPACES
016000         MOVE K-DEFAULT-TYP TO RP-TK-TYP
016100     END-IF
016200     .
016300 B200-99.
016400     EXIT.
016500*
016600******************************************************************
016700* Auftrag - Prioritaetstext auf Zifferncode abbilden, unbekannter
016800* oder fehlender Wert wird MITTEL (2.1995, LOR).
016900******************************************************************
017000 B300-MAP-PRIORITY SECTION.
017100 B300-00.
017200     IF  RP-TK-PRIO NOT NUMERIC
017300         MOVE ZERO TO RP-TK-PRIO
017400     END-IF
017500*        ---> PRIOTEXT-ARBEITSBEREICH stand fuer die Abbildung von
017600*             Klartext-Prioritaeten aus der alten Erfassungsmaske
017700*             bereit (LOR, 1990); der Vorlauf liefert die
017800*             Prioritaet inzwischen als Ziffer, daher nur noch
017900*             Bereichspruefung unten
018000     IF  RP-TK-PRIO = ZERO
018100         MOVE K-DEFAULT-PRIO TO RP-TK-PRIO
018200     END-IF
018300     IF  RP-TK-PRIO < 1 OR RP-TK-PRIO > 4
018400         MOVE K-DEFAULT-PRIO TO RP-TK-PRIO
018500     END-IF
018600     .
018700 B300-99.
018800     EXIT.
018900*
019000******************************************************************
019100* Mitarbeiter - verfuegbare Stunden = Arbeitsende - Arbeitsbeginn
019200******************************************************************
019300 B400-DERIVE-AVAIL-HOURS SECTION.
019400 B400-00.
019500     COMPUTE RP-OP-AVAIL-STD =
019600             RP-OP-WORK-END - RP-OP-WORK-START
019700     .
019800 B400-99.
019900     EXIT.
