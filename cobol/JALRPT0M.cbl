000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALRPT0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-05-25.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200******************************************************************
001300* Letzte Aenderung :: 2005-03-23
001400* Letzte Version   :: A.02.05
001500* Kurzbeschreibung :: Zuteilungsdatei und Abschlussbericht
001600* Kurzbeschreibung :: schreiben
001700* Auftrag          :: JAL-1
001800*
001900* Aenderungen
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                       *
002200*---------|------------|------|---------------------------------*
002300*A.00.00  |1987-05-25  | kl   | Neuerstellung                   *
002400*A.00.01  |1988-09-02  | kl   | Ueberschrift zentriert           *
002500*A.01.00  |1991-06-30  | LOR  | Detailzeile - Format Uhrzeit     *
002600*         |            |      | SS:00-EE:00 statt Dezimalstunde  *
002700*A.01.01  |1993-11-09  | msc  | Qualitaetskennziffern ergaenzt   *
002800*         |            |      | (Tk. 2104, siehe JALDRV0O)       *
002900*A.02.00  |1998-08-10  | kl   | Jahr-2000 Pruefung Datumsfelder  *
003000*A.02.01  |2001-05-14  | tw   | Haeufigste Auftragsart ergaenzt  *
003100*A.02.02  |2004-10-06  | tw   | Ressourcenauslastung im Bericht  *
003200*         |            |      | ausgegeben (siehe JALMET0M)      *
003300*A.02.03  |2005-03-02  | tw   | Anzeigefelder-Redefines ergaenzt *
003400*         |            |      | (Revision Programmierstandards)  *
003500*A.02.04  |2005-03-16  | tw   | Pruef-/Abgleichmeldungen aus     *
003600*         |            |      | JALVAL0M werden jetzt gedruckt - *
003700*         |            |      | liefen bisher nur im Parameter   *
003800*         |            |      | mit, ohne je ausgegeben zu werden*
003900*A.02.05  |2005-03-23  | tw   | MET-OP-TABELLE um Liste der      *
004000*         |            |      | Auftragsarten je Mitarbeiter aus-*
004100*         |            |      | geweitet (Tk. 2231, Parameter-   *
004200*         |            |      | deckung zu JALMET0C/JALMET0M)    *
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* Schreibt je Zuteilung einen Satz auf die Zuteilungsdatei
004800* (Schnittstelle Abrechnung) und druckt danach den Abschluss-
004900* bericht: Kopf, Kurzuebersicht, Mitarbeiterauswertung, Auftrags-
005000* analyse, Qualitaetskennziffern und die Detailliste aller
005100* Zuteilungen in Reihenfolge ihrer Entstehung.  Die Kennzahlen
005200* dafuer liefert JALMET0M bereits fertig berechnet an.
005300*
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_!$%&/=*+".
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ASSIGN-FILE ASSIGN TO ASSFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FILE-STATUS.
006900     SELECT REPORT-FILE ASSIGN TO RPTFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FILE-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  ASSIGN-FILE.
007700     COPY JALASG0C OF "=JALLIB".
007800*
007900 FD  REPORT-FILE.
008000 01          REPORT-SATZ         PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-I1               PIC S9(04) COMP.
008800     05      C4-I2               PIC S9(04) COMP.
008900     05      C4-I3               PIC S9(04) COMP.
009000     05      C4-BEST-IX          PIC S9(04) COMP.
009100     05      C4-WORST-IX         PIC S9(04) COMP.
009200     05      C4-TYP-IX           PIC S9(04) COMP.
009300     05                          PIC X(02).
009400*
009500*--------------------------------------------------------------------*
009600* Felder mit konstantem Inhalt
009700*--------------------------------------------------------------------*
009800 01          KONSTANTE-FELDER.
009900     05      K-MODUL             PIC X(08) VALUE "JALRPT0M".
010000     05      K-TITEL
010100         PIC X(35) VALUE "JOB ALLOCATION OPTIMIZATION REPORT".
010200     05      K-TRENNLINIE
010300         PIC X(36)
010400         VALUE "------------------------------------".
010500 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
010600     05      K-ALLE-WERTE        PIC X(79).
010700*
010800*--------------------------------------------------------------------*
010900* Schalter: Praefix W
011000*--------------------------------------------------------------------*
011100 01          SCHALTER.
011200     05      FILE-STATUS         PIC X(02).
011300         88  FILE-OK                 VALUE "00".
011400         88  FILE-EOF                VALUE "10".
011500     05      W-GEFUNDEN          PIC X(01).
011600         88  W-IST-GEFUNDEN          VALUE "J".
011700*
011800*--------------------------------------------------------------------*
011900* Arbeitsfelder fuer die Mitarbeiterauswertung (bester/schlech-
012000* tester/durchschnittlicher Auslastungswert)
012100*--------------------------------------------------------------------*
012200 01          AUSWERTUNG-ARBEITSBEREICH.
012300     05      W-BEST-AUSLASTUNG   PIC 9(01)V9(04).
012400     05      W-WORST-AUSLASTUNG  PIC 9(01)V9(04).
012500     05      W-SUMME-AUSLASTUNG  PIC 9(03)V9(04).
012600     05      W-SCHNITT-AUSLASTUNG PIC 9(01)V9(04).
012700 01          AUSWERTUNG-ARBEITSBEREICH-X REDEFINES
012800                                AUSWERTUNG-ARBEITSBEREICH.
012900     05      W-AUSWERTUNG-ALLE   PIC X(19).
013000*
013100*--------------------------------------------------------------------*
013200* Anzeigefelder - numerisch editiert fuer den Ausdruck (Prozent-
013300* werte, Stundenwerte, Ausgleichswert)
013400*--------------------------------------------------------------------*
013500 01          ANZEIGE-FELDER.
013600     05      W-PROZENT-EDIT      PIC ZZ9.9.
013700     05      W-PCT-RECHEN        PIC 9(03)V9(01).
013800     05      W-STD-EDIT          PIC ZZZ9.9.
013900     05      W-BAL-EDIT          PIC 9.999.
014000     05      W-BAL-RECHEN        PIC 9V999.
014100 01          ANZEIGE-FELDER-X REDEFINES ANZEIGE-FELDER.
014200     05      W-ANZEIGE-ALLE      PIC X(21).
014300*
014400*--------------------------------------------------------------------*
014500* Zeilenpuffer fuer den Ausdruck
014600*--------------------------------------------------------------------*
014700 01          DRUCKZEILE          PIC X(132).
014800*
014900 LINKAGE SECTION.
015000*====================================================================*
015100* JAL-PARM - muss Feld fuer Feld mit der Beschreibung in JALDRV0O,
015200* JALVAL0M, JALSCR0M, JALHEU0M, JALDAA0M und JALMET0M
015300* uebereinstimmen.
015400*====================================================================*
015500 01          JAL-PARM.
015600     05      JP-OPERATOREN.
015700         10  JP-OP-ANZ           PIC S9(04) COMP.
015800         10  JP-OP-ZEILE OCCURS 50 TIMES
015900                                INDEXED BY JP-OP-IX.
016000             15 JP-OP-ID          PIC X(08).
016100             15 JP-OP-NAME        PIC X(20).
016200             15 JP-OP-SKILL-ANZ   PIC 9(02).
016300             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
016400                                PIC X(12).
016500             15 JP-OP-WORK-START  PIC 9(02).
016600             15 JP-OP-WORK-END    PIC 9(02).
016700             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
016800             15 JP-OP-GAPS.
016900                 COPY JALGAP0C OF "=JALLIB".
017000     05      JP-AUFTRAEGE.
017100         10  JP-TK-ANZ           PIC S9(04) COMP.
017200         10  JP-TK-ZEILE OCCURS 150 TIMES
017300                                INDEXED BY JP-TK-IX.
017400             15 JP-TK-ID          PIC X(08).
017500             15 JP-TK-NAME        PIC X(20).
017600             15 JP-TK-TYP         PIC X(12).
017700             15 JP-TK-STD         PIC 9(01).
017800             15 JP-TK-PRIO        PIC 9(01).
017900             15 JP-TK-FRIST       PIC S9(03).
018000             15 JP-TK-SKILL       PIC X(12).
018100             15 JP-TK-SCORE       PIC 9(02)V99.
018200             15 JP-TK-ZUGETEILT   PIC X(01).
018300                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
018400             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
018500     05      JP-ZUTEILUNGEN.
018600         10  JP-AS-ANZ           PIC S9(04) COMP.
018700         10  JP-AS-ZEILE OCCURS 150 TIMES
018800                                INDEXED BY JP-AS-IX.
018900             15 JP-AS-OP-ID       PIC X(08).
019000             15 JP-AS-TASK-ID     PIC X(08).
019100             15 JP-AS-START-STD   PIC 9(02).
019200             15 JP-AS-DAUER       PIC 9(01).
019300             15 JP-AS-END-STD     PIC 9(02).
019400     05      JP-ELIGIBLE.
019500         10  JP-EL-TASK OCCURS 150 TIMES.
019600             15 JP-EL-OP OCCURS 50 TIMES
019700                                PIC X(01).
019800                 88 JP-EL-JA          VALUE "J".
019900     05      JP-VALIDIERUNG.
020000         10  JP-HART-FEHLER      PIC X(01).
020100             88 JP-HAT-HART-FEHLER    VALUE "J".
020200         10  JP-MELD-ANZ         PIC S9(04) COMP.
020300         10  JP-MELDUNG OCCURS 60 TIMES
020400                                PIC X(80).
020500         10  JP-VERSTOESSE       PIC S9(04) COMP.
020600     05      JP-VERFAHREN        PIC X(01).
020700         88 JP-VERF-HEURISTIK        VALUE "H".
020800         88 JP-VERF-DEFERRED         VALUE "D".
020900     05                          PIC X(04).
021000*
021100*====================================================================*
021200* MET-... - Kennzahlensaetze, von JALMET0M gefuellt
021300*====================================================================*
021400 01          MET-OP-TABELLE.
021500     05      MET-OP-ZEILE OCCURS 50 TIMES.
021600         10  MET-OP-ANZ-AUFTR     PIC 9(04) COMP.
021700         10  MET-OP-STD-ZUGET     PIC 9(04).
021800         10  MET-OP-STD-VERF      PIC 9(04).
021900         10  MET-OP-AUSLASTUNG    PIC 9(01)V9(04).
022000         10  MET-OP-STD-FREI      PIC 9(04).
022100         10  MET-OP-STD-SCHNITT   PIC 9(02)V9(02).
022200         10  MET-OP-TYP-ANZ       PIC 9(02) COMP.
022300         10  MET-OP-TYP-TAB OCCURS 20 TIMES
022400                                PIC X(12).
022500         10                      PIC X(02).
022600 01          MET-TASK-WERTE.
022700     05      MET-TK-ANZ-GESAMT   PIC 9(04) COMP.
022800     05      MET-TK-ANZ-ZUGET    PIC 9(04) COMP.
022900     05      MET-TK-ANZ-OFFEN    PIC 9(04) COMP.
023000     05      MET-TK-ZUTEIL-RATE  PIC 9(01)V9(04).
023100     05      MET-TK-STD-ERFORDERL PIC 9(04).
023200     05      MET-TK-STD-ZUGET    PIC 9(04).
023300     05      MET-TK-STD-SCHNITT  PIC 9(02)V9(02).
023400     05                          PIC X(02).
023500 01          MET-VERTEILUNG.
023600     05      MET-TYP-ZEILE OCCURS 20 TIMES.
023700         10  MET-TYP-NAME         PIC X(12).
023800         10  MET-TYP-ANZ          PIC 9(04) COMP.
023900     05      MET-PRIO-ZEILE OCCURS 4 TIMES.
024000         10  MET-PRIO-ANZ         PIC 9(04) COMP.
024100     05                          PIC X(02).
024200 01          MET-GESAMT-WERTE.
024300     05      MET-G-ANZ-ZUTEIL     PIC 9(04) COMP.
024400     05      MET-G-EFFIZIENZ      PIC 9(01)V9(04).
024500     05      MET-G-STD-ABW        PIC 9(01)V9(04).
024600     05      MET-G-VERSTOESSE     PIC 9(04) COMP.
024700     05      MET-G-STD-OFFEN      PIC 9(04).
024800     05      MET-G-RES-AUSLASTUNG PIC 9(01)V9(04).
024900     05                          PIC X(02).
025000*
025100 PROCEDURE DIVISION USING JAL-PARM MET-OP-TABELLE MET-TASK-WERTE
025200                           MET-VERTEILUNG MET-GESAMT-WERTE.
025300******************************************************************
025400* Steuerungs-Section
025500******************************************************************
025600 A100-STEUERUNG SECTION.
025700 A100-00.
025800     PERFORM B100-WRITE-ASSIGN-FILE
025900     PERFORM B200-PRINT-TITLE
026000     PERFORM B300-PRINT-EXEC-SUMMARY
026100     PERFORM B400-PRINT-OPERATOR-PERF
026200     PERFORM B500-PRINT-TASK-ANALYSIS
026300     PERFORM B600-PRINT-QUALITY
026400     PERFORM B700-PRINT-DETAIL
026500     PERFORM B800-PRINT-MESSAGES
026600     CLOSE REPORT-FILE
026700     EXIT PROGRAM
026800     .
026900 A100-99.
027000     EXIT.
027100*
027200******************************************************************
027300* Zuteilungsdatei - ein Satz je Zuteilung, in Entstehungsreihen-
027400* folge (Schnittstelle Abrechnung)
027500******************************************************************
027600 B100-WRITE-ASSIGN-FILE SECTION.
027700 B100-00.
027800     OPEN OUTPUT ASSIGN-FILE
027900     IF  JP-AS-ANZ > 0
028000         SET JP-AS-IX TO 1
028100         PERFORM B110-SCHREIBE-EINE-ZEILE
028200             UNTIL JP-AS-IX > JP-AS-ANZ
028300     END-IF
028400     CLOSE ASSIGN-FILE
028500     .
028600 B100-99.
028700     EXIT.
028800*
028900 B110-SCHREIBE-EINE-ZEILE SECTION.
029000 B110-00.
029100     MOVE JP-AS-OP-ID(JP-AS-IX)     TO AS-OP-ID
029200     MOVE JP-AS-TASK-ID(JP-AS-IX)   TO AS-TASK-ID
029300     MOVE JP-AS-START-STD(JP-AS-IX) TO AS-START-STD
029400     MOVE JP-AS-DAUER(JP-AS-IX)     TO AS-DAUER
029500     MOVE JP-AS-END-STD(JP-AS-IX)   TO AS-END-STD
029600     WRITE ASSIGN-SATZ
029700     SET JP-AS-IX UP BY 1
029800     .
029900 B110-99.
030000     EXIT.
030100*
030200******************************************************************
030300* Berichtskopf - Titel zentriert, Trennlinie (kl, 9.1988)
030400******************************************************************
030500 B200-PRINT-TITLE SECTION.
030600 B200-00.
030700     OPEN OUTPUT REPORT-FILE
030800     MOVE SPACES TO DRUCKZEILE
030900     STRING K-TITEL DELIMITED BY SIZE
031000            INTO DRUCKZEILE
031100     WRITE REPORT-SATZ FROM DRUCKZEILE
031200     MOVE SPACES TO DRUCKZEILE
031300     STRING K-TRENNLINIE DELIMITED BY SIZE
031400            INTO DRUCKZEILE
031500     WRITE REPORT-SATZ FROM DRUCKZEILE
031600     .
031700 B200-99.
031800     EXIT.
031900*
032000******************************************************************
032100* Kurzuebersicht - Anzahl Zuteilungen, Zuteilrate, Effizienz
032200******************************************************************
032300 B300-PRINT-EXEC-SUMMARY SECTION.
032400 B300-00.
032500     MOVE SPACES TO DRUCKZEILE
032600     STRING "EXECUTIVE SUMMARY" DELIMITED BY SIZE
032700            INTO DRUCKZEILE
032800     WRITE REPORT-SATZ FROM DRUCKZEILE
032900     MOVE SPACES TO DRUCKZEILE
033000     STRING "  Total assignments: " MET-G-ANZ-ZUTEIL
033100            DELIMITED BY SIZE INTO DRUCKZEILE
033200     WRITE REPORT-SATZ FROM DRUCKZEILE
033300     COMPUTE W-PCT-RECHEN ROUNDED = MET-TK-ZUTEIL-RATE * 100
033400     MOVE W-PCT-RECHEN TO W-PROZENT-EDIT
033500     MOVE SPACES TO DRUCKZEILE
033600     STRING "  Assignment rate:   " W-PROZENT-EDIT "%"
033700            DELIMITED BY SIZE INTO DRUCKZEILE
033800     WRITE REPORT-SATZ FROM DRUCKZEILE
033900     COMPUTE W-PCT-RECHEN ROUNDED = MET-G-EFFIZIENZ * 100
034000     MOVE W-PCT-RECHEN TO W-PROZENT-EDIT
034100     MOVE SPACES TO DRUCKZEILE
034200     STRING "  Overall efficiency: " W-PROZENT-EDIT "%"
034300            DELIMITED BY SIZE INTO DRUCKZEILE
034400     WRITE REPORT-SATZ FROM DRUCKZEILE
034500     .
034600 B300-99.
034700     EXIT.
034800*
034900******************************************************************
035000* Mitarbeiterauswertung - bester/schlechtester/durchschnitt-
035100* licher Auslastungswert, mit Namen
035200******************************************************************
035300 B400-PRINT-OPERATOR-PERF SECTION.
035400 B400-00.
035500     MOVE SPACES TO DRUCKZEILE
035600     STRING "OPERATOR PERFORMANCE" DELIMITED BY SIZE
035700            INTO DRUCKZEILE
035800     WRITE REPORT-SATZ FROM DRUCKZEILE
035900     IF  JP-OP-ANZ > 0
036000         PERFORM B410-FINDE-BEST-WORST
036100         PERFORM B420-DRUCKE-BEST-WORST-SCHNITT
036200     END-IF
036300     .
036400 B400-99.
036500     EXIT.
036600*
036700 B410-FINDE-BEST-WORST SECTION.
036800 B410-00.
036900     MOVE -1 TO W-BEST-AUSLASTUNG
037000     MOVE 2  TO W-WORST-AUSLASTUNG
037100     MOVE ZERO TO W-SUMME-AUSLASTUNG
037200     MOVE ZERO TO C4-BEST-IX C4-WORST-IX
037300     SET JP-OP-IX TO 1
037400     PERFORM B415-VERGLEICHE-OPERATOR
037500         UNTIL JP-OP-IX > JP-OP-ANZ
037600     COMPUTE W-SCHNITT-AUSLASTUNG ROUNDED =
037700             W-SUMME-AUSLASTUNG / JP-OP-ANZ
037800     .
037900 B410-99.
038000     EXIT.
038100*
038200 B415-VERGLEICHE-OPERATOR SECTION.
038300 B415-00.
038400     ADD MET-OP-AUSLASTUNG(JP-OP-IX) TO W-SUMME-AUSLASTUNG
038500     IF  MET-OP-AUSLASTUNG(JP-OP-IX) > W-BEST-AUSLASTUNG
038600         MOVE MET-OP-AUSLASTUNG(JP-OP-IX) TO W-BEST-AUSLASTUNG
038700         SET  C4-BEST-IX TO JP-OP-IX
038800     END-IF
038900     IF  MET-OP-AUSLASTUNG(JP-OP-IX) < W-WORST-AUSLASTUNG
039000         MOVE MET-OP-AUSLASTUNG(JP-OP-IX) TO W-WORST-AUSLASTUNG
039100         SET  C4-WORST-IX TO JP-OP-IX
039200     END-IF
039300     SET JP-OP-IX UP BY 1
039400     .
039500 B415-99.
039600     EXIT.
039700*
039800 B420-DRUCKE-BEST-WORST-SCHNITT SECTION.
039900 B420-00.
040000     COMPUTE W-PCT-RECHEN ROUNDED = W-BEST-AUSLASTUNG * 100
040100     MOVE W-PCT-RECHEN TO W-PROZENT-EDIT
040200     MOVE SPACES TO DRUCKZEILE
040300     STRING "  Best:    " JP-OP-NAME(C4-BEST-IX)
040400            " (" W-PROZENT-EDIT "%)" DELIMITED BY SIZE
040500            INTO DRUCKZEILE
040600     WRITE REPORT-SATZ FROM DRUCKZEILE
040700     COMPUTE W-PCT-RECHEN ROUNDED = W-WORST-AUSLASTUNG * 100
040800     MOVE W-PCT-RECHEN TO W-PROZENT-EDIT
040900     MOVE SPACES TO DRUCKZEILE
041000     STRING "  Worst:   " JP-OP-NAME(C4-WORST-IX)
041100            " (" W-PROZENT-EDIT "%)" DELIMITED BY SIZE
041200            INTO DRUCKZEILE
041300     WRITE REPORT-SATZ FROM DRUCKZEILE
041400     COMPUTE W-PCT-RECHEN ROUNDED = W-SCHNITT-AUSLASTUNG * 100
041500     MOVE W-PCT-RECHEN TO W-PROZENT-EDIT
041600     MOVE SPACES TO DRUCKZEILE
041700     STRING "  Average: " W-PROZENT-EDIT "%" DELIMITED BY SIZE
041800            INTO DRUCKZEILE
041900     WRITE REPORT-SATZ FROM DRUCKZEILE
042000     .
042100 B420-99.
042200     EXIT.
042300*
042400******************************************************************
042500* Auftragsanalyse - haeufigste Auftragsart, offene Auftraege und
042600* Stunden (tw, 5.2001 - haeufigste Auftragsart ergaenzt)
042700******************************************************************
042800 B500-PRINT-TASK-ANALYSIS SECTION.
042900 B500-00.
043000     MOVE SPACES TO DRUCKZEILE
043100     STRING "TASK ANALYSIS" DELIMITED BY SIZE
043200            INTO DRUCKZEILE
043300     WRITE REPORT-SATZ FROM DRUCKZEILE
043400     PERFORM B510-FINDE-HAEUFIGSTE-ART
043500     MOVE SPACES TO DRUCKZEILE
043600     IF  C4-TYP-IX > ZERO
043700         STRING "  Most common type: "
043800                MET-TYP-NAME(C4-TYP-IX) DELIMITED BY SIZE
043900                INTO DRUCKZEILE
044000     ELSE
044100         STRING "  Most common type: (none)" DELIMITED BY SIZE
044200                INTO DRUCKZEILE
044300     END-IF
044400     WRITE REPORT-SATZ FROM DRUCKZEILE
044500     MOVE SPACES TO DRUCKZEILE
044600     STRING "  Unassigned tasks: " MET-TK-ANZ-OFFEN
044700            DELIMITED BY SIZE INTO DRUCKZEILE
044800     WRITE REPORT-SATZ FROM DRUCKZEILE
044900     MOVE MET-G-STD-OFFEN TO W-STD-EDIT
045000     MOVE SPACES TO DRUCKZEILE
045100     STRING "  Unassigned hours: " W-STD-EDIT
045200            DELIMITED BY SIZE INTO DRUCKZEILE
045300     WRITE REPORT-SATZ FROM DRUCKZEILE
045400     .
045500 B500-99.
045600     EXIT.
045700*
045800 B510-FINDE-HAEUFIGSTE-ART SECTION.
045900 B510-00.
046000     MOVE ZERO TO C4-TYP-IX
046100     MOVE ZERO TO W-SUMME-AUSLASTUNG
046200     SET C4-I1 TO 1
046300     PERFORM B515-VERGLEICHE-ART
046400         UNTIL C4-I1 > 20
046500     .
046600 B510-99.
046700     EXIT.
046800*
046900 B515-VERGLEICHE-ART SECTION.
047000 B515-00.
047100     IF  MET-TYP-NAME(C4-I1) NOT = SPACES
047200         IF  MET-TYP-ANZ(C4-I1) > W-SUMME-AUSLASTUNG
047300             MOVE MET-TYP-ANZ(C4-I1) TO W-SUMME-AUSLASTUNG
047400             MOVE C4-I1 TO C4-TYP-IX
047500         END-IF
047600     END-IF
047700     ADD 1 TO C4-I1
047800     .
047900 B515-99.
048000     EXIT.
048100*
048200******************************************************************
048300* Qualitaetskennziffern - Ausgleichswert, Verstoesse, Ressourcen-
048400* auslastung (msc, 11.1993 / tw, 10.2004)
048500******************************************************************
048600 B600-PRINT-QUALITY SECTION.
048700 B600-00.
048800     MOVE SPACES TO DRUCKZEILE
048900     STRING "QUALITY INDICATORS" DELIMITED BY SIZE
049000            INTO DRUCKZEILE
049100     WRITE REPORT-SATZ FROM DRUCKZEILE
049200     COMPUTE W-BAL-RECHEN ROUNDED = MET-G-STD-ABW
049300     MOVE W-BAL-RECHEN TO W-BAL-EDIT
049400     MOVE SPACES TO DRUCKZEILE
049500     STRING "  Workload balance:      " W-BAL-EDIT
049600            DELIMITED BY SIZE INTO DRUCKZEILE
049700     WRITE REPORT-SATZ FROM DRUCKZEILE
049800     MOVE SPACES TO DRUCKZEILE
049900     STRING "  Constraint violations: " MET-G-VERSTOESSE
050000            DELIMITED BY SIZE INTO DRUCKZEILE
050100     WRITE REPORT-SATZ FROM DRUCKZEILE
050200     COMPUTE W-PCT-RECHEN ROUNDED = MET-G-RES-AUSLASTUNG * 100
050300     MOVE W-PCT-RECHEN TO W-PROZENT-EDIT
050400     MOVE SPACES TO DRUCKZEILE
050500     STRING "  Resource utilization:  " W-PROZENT-EDIT "%"
050600            DELIMITED BY SIZE INTO DRUCKZEILE
050700     WRITE REPORT-SATZ FROM DRUCKZEILE
050800     .
050900 B600-99.
051000     EXIT.
051100*
051200******************************************************************
051300* Detailliste - eine Zeile je Zuteilung, in Entstehungsreihen-
051400* folge (LOR, 6.1991: Format Uhrzeit statt Dezimalstunde)
051500******************************************************************
051600 B700-PRINT-DETAIL SECTION.
051700 B700-00.
051800     MOVE SPACES TO DRUCKZEILE
051900     STRING "DETAILED ASSIGNMENTS" DELIMITED BY SIZE
052000            INTO DRUCKZEILE
052100     WRITE REPORT-SATZ FROM DRUCKZEILE
052200     IF  JP-AS-ANZ > 0
052300         SET JP-AS-IX TO 1
052400         PERFORM B710-DRUCKE-EINE-ZEILE
052500             UNTIL JP-AS-IX > JP-AS-ANZ
052600     END-IF
052700     .
052800 B700-99.
052900     EXIT.
053000*
053100 B710-DRUCKE-EINE-ZEILE SECTION.
053200 B710-00.
053300     MOVE "N" TO W-GEFUNDEN
053400     SET JP-OP-IX TO 1
053500     PERFORM B715-FINDE-OPERATOR
053600         UNTIL JP-OP-IX > JP-OP-ANZ OR W-IST-GEFUNDEN
053700     MOVE "N" TO W-GEFUNDEN
053800     SET JP-TK-IX TO 1
053900     PERFORM B720-FINDE-AUFTRAG
054000         UNTIL JP-TK-IX > JP-TK-ANZ OR W-IST-GEFUNDEN
054100     MOVE SPACES TO DRUCKZEILE
054200     STRING "  " JP-OP-NAME(C4-I2) " -> "
054300            JP-TK-NAME(C4-I3) " ("
054400            JP-AS-START-STD(JP-AS-IX) ":00-"
054500            JP-AS-END-STD(JP-AS-IX) ":00, "
054600            JP-AS-DAUER(JP-AS-IX) "h)"
054700            DELIMITED BY SIZE INTO DRUCKZEILE
054800     WRITE REPORT-SATZ FROM DRUCKZEILE
054900     SET JP-AS-IX UP BY 1
055000     .
055100 B710-99.
055200     EXIT.
055300*
055400 B715-FINDE-OPERATOR SECTION.
055500 B715-00.
055600     IF  JP-OP-ID(JP-OP-IX) = JP-AS-OP-ID(JP-AS-IX)
055700         SET C4-I2 TO JP-OP-IX
055800         SET W-IST-GEFUNDEN TO TRUE
055900     ELSE
056000         SET JP-OP-IX UP BY 1
056100     END-IF
056200     .
056300 B715-99.
056400     EXIT.
056500*
056600 B720-FINDE-AUFTRAG SECTION.
056700 B720-00.
056800     IF  JP-TK-ID(JP-TK-IX) = JP-AS-TASK-ID(JP-AS-IX)
056900         SET C4-I3 TO JP-TK-IX
057000         SET W-IST-GEFUNDEN TO TRUE
057100     ELSE
057200         SET JP-TK-IX UP BY 1
057300     END-IF
057400     .
057500 B720-99.
057600     EXIT.
057700*
057800******************************************************************
057900* Pruef- und Abgleichmeldungen - die von JALVAL0M in JP-MELDUNG
058000* gesammelten Fehler- und Warnhinweise werden hier erst tat-
058100* saechlich gedruckt (tw, 3.2005 - bisher liefen sie nur mit,
058200* ohne dass ein Programm sie je ausgegeben hat)
058300******************************************************************
058400 B800-PRINT-MESSAGES SECTION.
058500 B800-00.
058600     MOVE SPACES TO DRUCKZEILE
058700     STRING "VALIDATION MESSAGES" DELIMITED BY SIZE
058800            INTO DRUCKZEILE
058900     WRITE REPORT-SATZ FROM DRUCKZEILE
059000     IF  JP-MELD-ANZ > 0
059100         SET C4-I1 TO 1
059200         PERFORM B810-DRUCKE-EINE-MELDUNG
059300             UNTIL C4-I1 > JP-MELD-ANZ
059400     ELSE
059500         MOVE SPACES TO DRUCKZEILE
059600         STRING "  (none)" DELIMITED BY SIZE
059700                INTO DRUCKZEILE
059800         WRITE REPORT-SATZ FROM DRUCKZEILE
059900     END-IF
060000     .
060100 B800-99.
060200     EXIT.
060300*
060400 B810-DRUCKE-EINE-MELDUNG SECTION.
060500 B810-00.
060600     MOVE SPACES TO DRUCKZEILE
060700     STRING "  " JP-MELDUNG(C4-I1) DELIMITED BY SIZE
060800            INTO DRUCKZEILE
060900     WRITE REPORT-SATZ FROM DRUCKZEILE
061000     ADD 1 TO C4-I1
061100     .
061200 B810-99.
061300     EXIT.
