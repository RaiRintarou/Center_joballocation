000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALSCR0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-04-27.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200*****************************************************************
001300* Letzte Aenderung :: 2002-11-19
001400* Letzte Version   :: A.03.01
001500* Kurzbeschreibung :: Eignungsmatrix, Prioritaetsscore, Frei-
001600* Kurzbeschreibung :: fenster, Ergebnispruefung (gemeinsame
001700* Kurzbeschreibung :: Regeln beider Zuteilungsverfahren)
001800* Auftrag          :: JAL-1
001900*
002000* Aenderungen
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                       *
002300*---------|------------|------|---------------------------------*
002400*A.00.00  |1987-04-27  | kl   | Neuerstellung - Eignungsmatrix   *
002500*A.00.01  |1987-05-02  | kl   | Freifenster-Vorbelegung ergaenzt*
002600*A.01.00  |1990-02-09  | LOR  | Prioritaetsscore eingebaut       *
002700*A.01.01  |1992-10-14  | kl   | Fristbonus-Staffelung 1/3/7 Tage *
002800*A.02.00  |1996-07-01  | LOR  | Ergebnispruefung (Ueberlappung,  *
002900*         |            |      | Fenster, Doppelzuteilung)        *
003000*A.02.01  |1998-08-06  | kl   | Jahr-2000 Pruefung Datumsfelder  *
003100*A.03.00  |2001-09-25  | tw   | Eignungsmatrix ueber JP-VERFAHREN*
003200*         |            |      | = SPACES vom Aufruf nach der    *
003300*         |            |      | Zuteilung unterschieden          *
003400*A.03.01  |2002-11-19  | tw   | Doppelzuteilung paarweise statt  *
003500*         |            |      | per Zaehltabelle geprueft        *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Wird von JALDRV0O zweimal mit demselben JAL-PARM aufgerufen:
004100* beim ersten Aufruf ist JP-VERFAHREN noch nicht belegt (= SPACES,
004200* aus INITIALIZE in JALDRV0O) - in diesem Fall werden die
004300* Eignungsmatrix, der Prioritaetsscore je Auftrag und die
004400* Freifenster-Vorbelegung je Mitarbeiter aufgebaut.  Beim zweiten
004500* Aufruf, nach dem Lauf eines Zuteilungsverfahrens, steht
004600* JP-VERFAHREN auf "H" oder "D" - in diesem Fall wird statt-
004700* dessen das Zuteilungsergebnis auf Ueberlappungen, Fenster-
004800* verletzungen und Doppelzuteilungen geprueft.
004900*
005000******************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*--------------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-I1               PIC S9(04) COMP.
006700     05      C4-I2               PIC S9(04) COMP.
006800     05      C4-I3               PIC S9(04) COMP.
006900*
007000*--------------------------------------------------------------------*
007100* Felder mit konstantem Inhalt - Basiswerte und Fristbonus-Staffel
007200* fuer den Prioritaetsscore (siehe B200-COMPUTE-PRIORITY-SCORE)
007300*--------------------------------------------------------------------*
007400 01          KONSTANTE-FELDER.
007500     05      K-MODUL             PIC X(08) VALUE "JALSCR0M".
007600     05      K-BASIS-NIEDRIG     PIC 9V9   VALUE 1.0.
007700     05      K-BASIS-MITTEL      PIC 9V9   VALUE 2.0.
007800     05      K-BASIS-HOCH        PIC 9V9   VALUE 3.0.
007900     05      K-BASIS-DRINGEND    PIC 9V9   VALUE 4.0.
008000     05      K-BONUS-1TAG        PIC 9V9   VALUE 3.0.
008100     05      K-BONUS-3TAG        PIC 9V9   VALUE 2.0.
008200     05      K-BONUS-7TAG        PIC 9V9   VALUE 1.0.
008300     05      K-BONUS-KURZ        PIC 9V9   VALUE 0.5.
008400     05      K-KEINE-FRIST       PIC S9(03) VALUE 999.
008500 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
008600     05      K-ALLE-WERTE        PIC X(27).
008700*
008800*--------------------------------------------------------------------*
008900* Schalter: Praefix W, Suchergebnis "gefunden/nicht gefunden"
009000*--------------------------------------------------------------------*
009100 01          SCHALTER.
009200     05      W-GEFUNDEN          PIC X(01).
009300         88  W-IST-GEFUNDEN          VALUE "J".
009400*
009500*--------------------------------------------------------------------*
009600* Arbeitsfelder fuer die Score-Berechnung eines einzelnen Auftrags
009700*--------------------------------------------------------------------*
009800 01          SCORE-ARBEITSBEREICH.
009900     05      W-BASIS             PIC 9(02)V99.
010000     05      W-BONUS-FRIST       PIC 9(02)V99.
010100     05      W-BONUS-KURZ        PIC 9(02)V99.
010200 01          SCORE-ARBEITSBEREICH-X REDEFINES
010300                                 SCORE-ARBEITSBEREICH.
010400     05      W-SCORE-ALLE        PIC X(12).
010500*
010600*--------------------------------------------------------------------*
010700* Arbeitsfelder fuer die Ueberlappungspruefung zweier Zuteilungen
010800*--------------------------------------------------------------------*
010900 01          ZEIT-ARBEITSBEREICH.
011000     05      ZA-START-1          PIC 9(02).
011100     05      ZA-END-1            PIC 9(02).
011200     05      ZA-START-2          PIC 9(02).
011300     05      ZA-END-2            PIC 9(02).
011400 01          ZEIT-ARBEITSBEREICH-X REDEFINES
011500                                 ZEIT-ARBEITSBEREICH.
011600     05      ZA-ALLE-4           PIC X(08).
011700*
011800 LINKAGE SECTION.
011900*====================================================================*
012000* JAL-PARM - muss Feld fuer Feld mit der Beschreibung in JALDRV0O
012100* und JALVAL0M uebereinstimmen.
012200*====================================================================*
012300 01          JAL-PARM.
012400     05      JP-OPERATOREN.
012500         10  JP-OP-ANZ           PIC S9(04) COMP.
012600         10  JP-OP-ZEILE OCCURS 50 TIMES
012700                                 INDEXED BY JP-OP-IX.
012800             15 JP-OP-ID          PIC X(08).
012900             15 JP-OP-NAME        PIC X(20).
013000             15 JP-OP-SKILL-ANZ   PIC 9(02).
013100             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
013200                                 PIC X(12).
013300             15 JP-OP-WORK-START  PIC 9(02).
013400             15 JP-OP-WORK-END    PIC 9(02).
013500             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
013600             15 JP-OP-GAPS.
013700                 COPY JALGAP0C OF "=JALLIB".
013800     05      JP-AUFTRAEGE.
013900         10  JP-TK-ANZ           PIC S9(04) COMP.
014000         10  JP-TK-ZEILE OCCURS 150 TIMES
014100                                 INDEXED BY JP-TK-IX.
014200             15 JP-TK-ID          PIC X(08).
014300             15 JP-TK-NAME        PIC X(20).
014400             15 JP-TK-TYP         PIC X(12).
014500             15 JP-TK-STD         PIC 9(01).
014600             15 JP-TK-PRIO        PIC 9(01).
014700             15 JP-TK-FRIST       PIC S9(03).
014800             15 JP-TK-SKILL       PIC X(12).
014900             15 JP-TK-SCORE       PIC 9(02)V99.
015000             15 JP-TK-ZUGETEILT   PIC X(01).
015100                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
015200             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
015300     05      JP-ZUTEILUNGEN.
015400         10  JP-AS-ANZ           PIC S9(04) COMP.
015500         10  JP-AS-ZEILE OCCURS 150 TIMES
015600                                 INDEXED BY JP-AS-IX.
015700             15 JP-AS-OP-ID       PIC X(08).
015800             15 JP-AS-TASK-ID     PIC X(08).
015900             15 JP-AS-START-STD   PIC 9(02).
016000             15 JP-AS-DAUER       PIC 9(01).
016100             15 JP-AS-END-STD     PIC 9(02).
016200     05      JP-ELIGIBLE.
016300         10  JP-EL-TASK OCCURS 150 TIMES.
016400             15 JP-EL-OP OCCURS 50 TIMES
016500                                 PIC X(01).
016600                 88 JP-EL-JA          VALUE "J".
016700     05      JP-VALIDIERUNG.
016800         10  JP-HART-FEHLER      PIC X(01).
016900             88 JP-HAT-HART-FEHLER    VALUE "J".
017000         10  JP-MELD-ANZ         PIC S9(04) COMP.
017100         10  JP-MELDUNG OCCURS 60 TIMES
017200                                 PIC X(80).
017300         10  JP-VERSTOESSE       PIC S9(04) COMP.
017400     05      JP-VERFAHREN        PIC X(01).
017500         88 JP-VERF-HEURISTIK        VALUE "H".
017600         88 JP-VERF-DEFERRED         VALUE "D".
017700     05                          PIC X(04).
017800*
017900 PROCEDURE DIVISION USING JAL-PARM.
018000******************************************************************
018100* Steuerungs-Section - unterscheidet Vorlauf- und Ergebnispruefung
018200* allein am Inhalt von JP-VERFAHREN (siehe Programmbeschreibung)
018300******************************************************************
018400 A100-STEUERUNG SECTION.
018500 A100-00.
018600     IF  JP-VERFAHREN = SPACES
018700         PERFORM B100-BUILD-ELIGIBILITY
018800         PERFORM B200-COMPUTE-PRIORITY-SCORE
018900         PERFORM B300-INIT-FREE-SLOTS
019000     ELSE
019100         PERFORM B500-VALIDATE-RESULT
019200     END-IF
019300     EXIT PROGRAM
019400     .
019500 A100-99.
019600     EXIT.
019700*
019800******************************************************************
019900* Eignungsmatrix: Auftrag x Mitarbeiter, "J" wenn der Auftrag
020000* keine Faehigkeit verlangt oder der Mitarbeiter sie besitzt
020100******************************************************************
020200 B100-BUILD-ELIGIBILITY SECTION.
020300 B100-00.
020400     IF  JP-TK-ANZ > 0
020500         SET JP-TK-IX TO 1
020600         PERFORM B110-PRUEFE-AUFTRAG
020700             UNTIL JP-TK-IX > JP-TK-ANZ
020800     END-IF
020900     .
021000 B100-99.
021100     EXIT.
021200*
021300 B110-PRUEFE-AUFTRAG SECTION.
021400 B110-00.
021500     IF  JP-OP-ANZ > 0
021600         SET JP-OP-IX TO 1
021700         PERFORM B120-PRUEFE-PAARUNG
021800             UNTIL JP-OP-IX > JP-OP-ANZ
021900     END-IF
022000     SET JP-TK-IX UP BY 1
022100     .
022200 B110-99.
022300     EXIT.
022400*
022500 B120-PRUEFE-PAARUNG SECTION.
022600 B120-00.
022700     MOVE "N" TO JP-EL-OP(JP-TK-IX JP-OP-IX)
022800     IF  JP-TK-SKILL(JP-TK-IX) = SPACES
022900         SET JP-EL-JA(JP-TK-IX JP-OP-IX) TO TRUE
023000     ELSE
023100         MOVE "N" TO W-GEFUNDEN
023200         IF  JP-OP-SKILL-ANZ(JP-OP-IX) > 0
023300             SET C4-I3 TO 1
023400             PERFORM B130-PRUEFE-SKILL
023500                 UNTIL C4-I3 > JP-OP-SKILL-ANZ(JP-OP-IX)
023600                 OR W-IST-GEFUNDEN
023700         END-IF
023800         IF  W-IST-GEFUNDEN
023900             SET JP-EL-JA(JP-TK-IX JP-OP-IX) TO TRUE
024000         END-IF
024100     END-IF
024200     SET JP-OP-IX UP BY 1
024300     .
024400 B120-99.
024500     EXIT.
024600*
024700 B130-PRUEFE-SKILL SECTION.
024800 B130-00.
024900     IF  JP-TK-SKILL(JP-TK-IX) =
025000             JP-OP-SKILL-TAB(JP-OP-IX C4-I3)
025100         SET W-IST-GEFUNDEN TO TRUE
025200     END-IF
025300     SET C4-I3 UP BY 1
025400     .
025500 B130-99.
025600     EXIT.
025700*
025800******************************************************************
025900* Prioritaetsscore je Auftrag: Basiswert + Fristbonus + Kurzauf-
026000* tragsbonus (Staffeln LOR 1990, kl 1992)
026100******************************************************************
026200 B200-COMPUTE-PRIORITY-SCORE SECTION.
026300 B200-00.
026400     IF  JP-TK-ANZ > 0
026500         SET JP-TK-IX TO 1
026600         PERFORM B210-SCORE-EINEN-AUFTRAG
026700             UNTIL JP-TK-IX > JP-TK-ANZ
026800     END-IF
026900     .
027000 B200-99.
027100     EXIT.
027200*
027300 B210-SCORE-EINEN-AUFTRAG SECTION.
027400 B210-00.
027500     EVALUATE JP-TK-PRIO(JP-TK-IX)
027600         WHEN 1  MOVE K-BASIS-NIEDRIG  TO W-BASIS
027700         WHEN 2  MOVE K-BASIS-MITTEL   TO W-BASIS
027800         WHEN 3  MOVE K-BASIS-HOCH     TO W-BASIS
027900         WHEN 4  MOVE K-BASIS-DRINGEND TO W-BASIS
028000         WHEN OTHER
028100                 MOVE K-BASIS-MITTEL   TO W-BASIS
028200     END-EVALUATE
028300     MOVE ZERO TO W-BONUS-FRIST
028400     IF  JP-TK-FRIST(JP-TK-IX) NOT = K-KEINE-FRIST
028500         EVALUATE TRUE
028600             WHEN JP-TK-FRIST(JP-TK-IX) <= 1
028700                 MOVE K-BONUS-1TAG TO W-BONUS-FRIST
028800             WHEN JP-TK-FRIST(JP-TK-IX) <= 3
028900                 MOVE K-BONUS-3TAG TO W-BONUS-FRIST
029000             WHEN JP-TK-FRIST(JP-TK-IX) <= 7
029100                 MOVE K-BONUS-7TAG TO W-BONUS-FRIST
029200             WHEN OTHER
029300                 MOVE ZERO TO W-BONUS-FRIST
029400         END-EVALUATE
029500     END-IF
029600     IF  JP-TK-STD(JP-TK-IX) <= 2
029700         MOVE K-BONUS-KURZ TO W-BONUS-KURZ
029800     ELSE
029900         MOVE ZERO TO W-BONUS-KURZ
030000     END-IF
030100     COMPUTE JP-TK-SCORE(JP-TK-IX) =
030200             W-BASIS + W-BONUS-FRIST + W-BONUS-KURZ
030300     SET JP-TK-IX UP BY 1
030400     .
030500 B210-99.
030600     EXIT.
030700*
030800******************************************************************
030900* Freifenster-Vorbelegung: je Mitarbeiter eine Luecke ueber das
031000* ganze Arbeitsfenster; weitere Aufteilung macht das jeweilige
031100* Zuteilungsverfahren selbst beim Eintragen einer Zuteilung
031200******************************************************************
031300 B300-INIT-FREE-SLOTS SECTION.
031400 B300-00.
031500     IF  JP-OP-ANZ > 0
031600         SET JP-OP-IX TO 1
031700         PERFORM B310-INIT-EINEN-OPERATOR
031800             UNTIL JP-OP-IX > JP-OP-ANZ
031900     END-IF
032000     .
032100 B300-99.
032200     EXIT.
032300*
032400 B310-INIT-EINEN-OPERATOR SECTION.
032500 B310-00.
032600     MOVE 1 TO GAP-ANZ(JP-OP-IX)
032700     MOVE JP-OP-WORK-START(JP-OP-IX)
032800                         TO GAP-START(JP-OP-IX 1)
032900     MOVE JP-OP-WORK-END(JP-OP-IX)
033000                         TO GAP-ENDE(JP-OP-IX 1)
033100     SET JP-OP-IX UP BY 1
033200     .
033300 B310-99.
033400     EXIT.
033500*
033600******************************************************************
033700* Ergebnispruefung nach einem Zuteilungsverfahren: Ueberlappung,
033800* Fensterverletzung, Doppelzuteilung eines Auftrags (A.02.00 LOR,
033900* A.03.01 tw - Doppelzuteilung jetzt paarweise statt per Tabelle)
034000******************************************************************
034100 B500-VALIDATE-RESULT SECTION.
034200 B500-00.
034300     MOVE ZERO TO JP-VERSTOESSE
034400     IF  JP-AS-ANZ > 0
034500         SET JP-AS-IX TO 1
034600         PERFORM B510-PRUEFE-FENSTER
034700             UNTIL JP-AS-IX > JP-AS-ANZ
034800         IF  JP-AS-ANZ > 1
034900             SET C4-I1 TO 1
035000             PERFORM B520-PRUEFE-PAARWEISE
035100                 UNTIL C4-I1 >= JP-AS-ANZ
035200         END-IF
035300     END-IF
035400     .
035500 B500-99.
035600     EXIT.
035700*
035800 B510-PRUEFE-FENSTER SECTION.
035900 B510-00.
036000     PERFORM B515-FINDE-OPERATOR
036100     IF  W-IST-GEFUNDEN
036200         IF  JP-AS-START-STD(JP-AS-IX) <
036300                 JP-OP-WORK-START(C4-I2)
036400         OR  JP-AS-END-STD(JP-AS-IX) >
036500                 JP-OP-WORK-END(C4-I2)
036600             ADD 1 TO JP-VERSTOESSE
036700         END-IF
036800     END-IF
036900     SET JP-AS-IX UP BY 1
037000     .
037100 B510-99.
037200     EXIT.
037300*
037400 B515-FINDE-OPERATOR SECTION.
037500 B515-00.
037600     MOVE "N" TO W-GEFUNDEN
037700     SET JP-OP-IX TO 1
037800     PERFORM B516-VERGLEICHE-OPERATOR
037900         UNTIL JP-OP-IX > JP-OP-ANZ OR W-IST-GEFUNDEN
038000     .
038100 B515-99.
038200     EXIT.
038300*
038400 B516-VERGLEICHE-OPERATOR SECTION.
038500 B516-00.
038600     IF  JP-AS-OP-ID(JP-AS-IX) = JP-OP-ID(JP-OP-IX)
038700         SET W-IST-GEFUNDEN TO TRUE
038800         SET C4-I2 TO JP-OP-IX
038900     ELSE
039000         SET JP-OP-IX UP BY 1
039100     END-IF
039200     .
039300 B516-99.
039400     EXIT.
039500*
039600 B520-PRUEFE-PAARWEISE SECTION.
039700 B520-00.
039800     SET C4-I2 TO C4-I1
039900     SET C4-I2 UP BY 1
040000     PERFORM B525-VERGLEICHE-PAAR
040100         UNTIL C4-I2 > JP-AS-ANZ
040200     SET C4-I1 UP BY 1
040300     .
040400 B520-99.
040500     EXIT.
040600*
040700 B525-VERGLEICHE-PAAR SECTION.
040800 B525-00.
040900     IF  JP-AS-OP-ID(C4-I1) = JP-AS-OP-ID(C4-I2)
041000         MOVE JP-AS-START-STD(C4-I1) TO ZA-START-1
041100         MOVE JP-AS-END-STD(C4-I1)   TO ZA-END-1
041200         MOVE JP-AS-START-STD(C4-I2) TO ZA-START-2
041300         MOVE JP-AS-END-STD(C4-I2)   TO ZA-END-2
041400         IF  ZA-START-1 < ZA-END-2 AND ZA-START-2 < ZA-END-1
041500             ADD 1 TO JP-VERSTOESSE
041600         END-IF
041700     END-IF
041800     IF  JP-AS-TASK-ID(C4-I1) = JP-AS-TASK-ID(C4-I2)
041900         ADD 1 TO JP-VERSTOESSE
042000     END-IF
042100     SET C4-I2 UP BY 1
042200     .
042300 B525-99.
042400     EXIT.
