000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALHEU0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-05-04.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200*****************************************************************
001300* Letzte Aenderung :: 2003-06-12
001400* Letzte Version   :: A.02.02
001500* Kurzbeschreibung :: Zuteilungsverfahren "Heuristik" (gieriges
001600* Kurzbeschreibung :: Verfahren, je Auftrag beste Luecke)
001700* Auftrag          :: JAL-1
001800*
001900* Aenderungen
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                       *
002200*---------|------------|------|---------------------------------*
002300*A.00.00  |1987-05-04  | kl   | Neuerstellung                   *
002400*A.00.01  |1987-09-21  | kl   | Luecken-Aufteilung nach Zuteilung*
002500*A.01.00  |1991-03-11  | LOR  | Rangfolge stabil bei Score-      *
002600*         |            |      | Gleichstand (Eingabereihenfolge) *
002700*A.01.01  |1993-05-19  | kl   | Obergrenze 12 Luecken je Tag     *
002800*         |            |      | beim Anhaengen einer Restluecke  *
002900*         |            |      | abgesichert (Tk. 2204)           *
003000*A.02.00  |1998-08-10  | kl   | Jahr-2000 Pruefung Datumsfelder  *
003100*A.02.01  |2001-11-30  | tw   | Zufaellige Nachbesserung (100     *
003200*         |            |      | Tauschversuche) bewusst NICHT    *
003300*         |            |      | uebernommen - siehe Notiz unten  *
003400*A.02.02  |2003-06-12  | msc  | Verfuegbare-Stunden-Faktor auf   *
003500*         |            |      | 0.05 korrigiert (war 0.5)        *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Gieriges Zuteilungsverfahren: die Auftraege werden nach ab-
004100* steigendem Prioritaetsscore abgearbeitet (Gleichstand bleibt in
004200* Eingabereihenfolge - B100-BUILD-ORDER waehlt bei Gleichstand
004300* stets den zuerst gefundenen). Je Auftrag wird ueber alle ge-
004400* eigneten Mitarbeiter und deren Freifenster die Startstunde mit
004500* dem hoechsten Zuteilungsscore gesucht; Mitarbeiter in Eingabe-
004600* reihenfolge und Startstunden aufsteigend, damit bei Gleichstand
004700* immer die zuerst gefundene Kombination gewinnt.  Eine gefundene
004800* Zuteilung spaltet die benutzte Luecke auf (B310-SPLIT-GAP).
004900* Auftraege ohne passende Luecke bleiben unzugeteilt.
005000*
005100* Anmerkung (tw, 11.2001): die alte Einsatzplanung der Vorlauf-
005200* Abteilung hat nach der Greedy-Zuteilung noch bis zu 100 zufaellige
005300* Tauschversuche unternommen, um das Gesamtergebnis nachzubessern.
005400* Auf Wunsch der FADI ist dieser Nachbesserungslauf hier NICHT
005500* eingebaut - er aendert nichts an der Zulaessigkeit der Loesung
005600* und ist fuer den Batchlauf entbehrlich.
005700*
005800******************************************************************
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700*
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-I1               PIC S9(04) COMP.
007500     05      C4-I2               PIC S9(04) COMP.
007600     05      C4-AUFTRAG-IX       PIC S9(04) COMP.
007700     05      C4-GAP-IX           PIC S9(04) COMP.
007800     05      C4-START            PIC S9(04) COMP.
007900     05      C4-BEST-OP-IX       PIC S9(04) COMP.
008000     05      C4-BEST-GAP-IX      PIC S9(04) COMP.
008100     05                          PIC X(02).
008200*
008300*--------------------------------------------------------------------*
008400* Felder mit konstantem Inhalt - Faktoren der Zuteilungsscore-
008500* Formel (msc, 06.2003: Kapazitaetsfaktor von 0.5 auf 0.05 korr.)
008600*--------------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800     05      K-MODUL             PIC X(08) VALUE "JALHEU0M".
008900     05      K-FENSTER-ENDE      PIC 9(02) VALUE 17.
009000     05      K-FAKTOR-START      PIC 9V99  VALUE 0.10.
009100     05      K-FAKTOR-KAPAZITAET PIC 9V99  VALUE 0.05.
009200 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
009300     05      K-ALLE-WERTE        PIC X(16).
009400*
009500*--------------------------------------------------------------------*
009600* Schalter: Praefix W, Ergebnis der Luecken-Suche fuer den
009700* aktuellen Auftrag
009800*--------------------------------------------------------------------*
009900 01          SCHALTER.
010000     05      W-PLATZ-GEFUNDEN    PIC X(01).
010100         88  W-HAT-PLATZ             VALUE "J".
010200*
010300*--------------------------------------------------------------------*
010400* Arbeitsfelder fuer die Scorevergleiche (Rangfolgebildung und
010500* Luecken-Suche je Auftrag)
010600*--------------------------------------------------------------------*
010700 01          SCORE-ARBEITSBEREICH.
010800     05      W-BEST-SCORE        PIC S9(03)V99.
010900     05      W-KAND-SCORE        PIC S9(03)V99.
011000     05      W-MAX-SCORE-GESEHEN PIC S9(03)V99.
011100 01          SCORE-ARBEITSBEREICH-X REDEFINES
011200                                 SCORE-ARBEITSBEREICH.
011300     05      W-SCORE-ALLE        PIC X(15).
011400*
011500*--------------------------------------------------------------------*
011600* Arbeitsfelder fuer die beste gefundene Luecke eines Auftrags
011700*--------------------------------------------------------------------*
011800 01          GRENZWERT-ARBEITSBEREICH.
011900     05      W-BEST-START        PIC 9(02).
012000     05      W-BEST-ENDE         PIC 9(02).
012100     05      W-ALTE-ENDE         PIC 9(02).
012200 01          GRENZWERT-ARBEITSBEREICH-X REDEFINES
012300                                 GRENZWERT-ARBEITSBEREICH.
012400     05      W-GRENZEN-ALLE      PIC X(06).
012500*
012600*--------------------------------------------------------------------*
012700* Rangfolge der Auftraege (absteigend nach Score, Gleichstand in
012800* Eingabereihenfolge) und Merker, welcher Auftrag schon eingereiht
012900* ist
013000*--------------------------------------------------------------------*
013100 01          ORDNUNG-BEREICH.
013200     05      ORD-REIHENFOLGE OCCURS 150 TIMES
013300                                 PIC S9(04) COMP.
013400     05      ORD-VERWENDET OCCURS 150 TIMES
013500                                 PIC X(01).
013600         88  ORD-IST-VERWENDET       VALUE "J".
013700     05                          PIC X(02).
013800*
013900 LINKAGE SECTION.
014000*====================================================================*
014100* JAL-PARM - muss Feld fuer Feld mit der Beschreibung in JALDRV0O,
014200* JALVAL0M und JALSCR0M uebereinstimmen.
014300*====================================================================*
014400 01          JAL-PARM.
014500     05      JP-OPERATOREN.
014600         10  JP-OP-ANZ           PIC S9(04) COMP.
014700         10  JP-OP-ZEILE OCCURS 50 TIMES
014800                                 INDEXED BY JP-OP-IX.
014900             15 JP-OP-ID          PIC X(08).
015000             15 JP-OP-NAME        PIC X(20).
015100             15 JP-OP-SKILL-ANZ   PIC 9(02).
015200             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
015300                                 PIC X(12).
015400             15 JP-OP-WORK-START  PIC 9(02).
015500             15 JP-OP-WORK-END    PIC 9(02).
015600             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
015700             15 JP-OP-GAPS.
015800                 COPY JALGAP0C OF "=JALLIB".
015900     05      JP-AUFTRAEGE.
016000         10  JP-TK-ANZ           PIC S9(04) COMP.
016100         10  JP-TK-ZEILE OCCURS 150 TIMES
016200                                 INDEXED BY JP-TK-IX.
016300             15 JP-TK-ID          PIC X(08).
016400             15 JP-TK-NAME        PIC X(20).
016500             15 JP-TK-TYP         PIC X(12).
016600             15 JP-TK-STD         PIC 9(01).
016700             15 JP-TK-PRIO        PIC 9(01).
016800             15 JP-TK-FRIST       PIC S9(03).
016900             15 JP-TK-SKILL       PIC X(12).
017000             15 JP-TK-SCORE       PIC 9(02)V99.
017100             15 JP-TK-ZUGETEILT   PIC X(01).
017200                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
017300             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
017400     05      JP-ZUTEILUNGEN.
017500         10  JP-AS-ANZ           PIC S9(04) COMP.
017600         10  JP-AS-ZEILE OCCURS 150 TIMES
017700                                 INDEXED BY JP-AS-IX.
017800             15 JP-AS-OP-ID       PIC X(08).
017900             15 JP-AS-TASK-ID     PIC X(08).
018000             15 JP-AS-START-STD   PIC 9(02).
018100             15 JP-AS-DAUER       PIC 9(01).
018200             15 JP-AS-END-STD     PIC 9(02).
018300     05      JP-ELIGIBLE.
018400         10  JP-EL-TASK OCCURS 150 TIMES.
018500             15 JP-EL-OP OCCURS 50 TIMES
018600                                 PIC X(01).
018700                 88 JP-EL-JA          VALUE "J".
018800     05      JP-VALIDIERUNG.
018900         10  JP-HART-FEHLER      PIC X(01).
019000             88 JP-HAT-HART-FEHLER    VALUE "J".
019100         10  JP-MELD-ANZ         PIC S9(04) COMP.
019200         10  JP-MELDUNG OCCURS 60 TIMES
019300                                 PIC X(80).
019400         10  JP-VERSTOESSE       PIC S9(04) COMP.
019500     05      JP-VERFAHREN        PIC X(01).
019600         88 JP-VERF-HEURISTIK        VALUE "H".
019700         88 JP-VERF-DEFERRED         VALUE "D".
019800     05                          PIC X(04).
019900*
020000 PROCEDURE DIVISION USING JAL-PARM.
020100******************************************************************
020200* Steuerungs-Section
020300******************************************************************
020400 A100-STEUERUNG SECTION.
020500 A100-00.
020600     PERFORM B100-BUILD-ORDER
020700     PERFORM B200-ALLOCATE-ALL
020800     EXIT PROGRAM
020900     .
021000 A100-99.
021100     EXIT.
021200*
021300******************************************************************
021400* Rangfolge der Auftraege bilden - absteigend nach JP-TK-SCORE,
021500* bei Gleichstand in Eingabereihenfolge (LOR, 1991)
021600******************************************************************
021700 B100-BUILD-ORDER SECTION.
021800 B100-00.
021900     IF  JP-TK-ANZ > 0
022000         SET C4-I1 TO 1
022100         PERFORM B105-INIT-VERWENDET
022200             UNTIL C4-I1 > JP-TK-ANZ
022300         SET C4-I1 TO 1
022400         PERFORM B110-WAEHLE-NAECHSTEN
022500             UNTIL C4-I1 > JP-TK-ANZ
022600     END-IF
022700     .
022800 B100-99.
022900     EXIT.
023000*
023100 B105-INIT-VERWENDET SECTION.
023200 B105-00.
023300     MOVE "N" TO ORD-VERWENDET(C4-I1)
023400     SET C4-I1 UP BY 1
023500     .
023600 B105-99.
023700     EXIT.
023800*
023900 B110-WAEHLE-NAECHSTEN SECTION.
024000 B110-00.
024100     MOVE -1 TO W-MAX-SCORE-GESEHEN
024200     MOVE ZERO TO C4-AUFTRAG-IX
024300     SET C4-I2 TO 1
024400     PERFORM B115-VERGLEICHE-AUFTRAG
024500         UNTIL C4-I2 > JP-TK-ANZ
024600     SET ORD-IST-VERWENDET(C4-AUFTRAG-IX) TO TRUE
024700     MOVE C4-AUFTRAG-IX TO ORD-REIHENFOLGE(C4-I1)
024800     SET C4-I1 UP BY 1
024900     .
025000 B110-99.
025100     EXIT.
025200*
025300 B115-VERGLEICHE-AUFTRAG SECTION.
025400 B115-00.
025500     IF  NOT ORD-IST-VERWENDET(C4-I2)
025600         IF  JP-TK-SCORE(C4-I2) > W-MAX-SCORE-GESEHEN
025700             MOVE JP-TK-SCORE(C4-I2) TO W-MAX-SCORE-GESEHEN
025800             MOVE C4-I2 TO C4-AUFTRAG-IX
025900         END-IF
026000     END-IF
026100     SET C4-I2 UP BY 1
026200     .
026300 B115-99.
026400     EXIT.
026500*
026600******************************************************************
026700* Zuteilung je Auftrag in Rangfolge - beste Luecke ueber alle
026800* geeigneten Mitarbeiter suchen, dann zuteilen und Luecke spalten
026900******************************************************************
027000 B200-ALLOCATE-ALL SECTION.
027100 B200-00.
027200     IF  JP-TK-ANZ > 0
027300         SET C4-I1 TO 1
027400         PERFORM B210-ALLOCATE-ONE
027500             UNTIL C4-I1 > JP-TK-ANZ
027600     END-IF
027700     .
027800 B200-99.
027900     EXIT.
028000*
028100 B210-ALLOCATE-ONE SECTION.
028200 B210-00.
028300     MOVE ORD-REIHENFOLGE(C4-I1) TO C4-AUFTRAG-IX
028400     MOVE -1   TO W-BEST-SCORE
028500     MOVE ZERO TO C4-BEST-OP-IX C4-BEST-GAP-IX
028600     MOVE "N"  TO W-PLATZ-GEFUNDEN
028700     IF  JP-OP-ANZ > 0
028800         SET JP-OP-IX TO 1
028900         PERFORM B220-SCAN-OPERATOR
029000             UNTIL JP-OP-IX > JP-OP-ANZ
029100     END-IF
029200     IF  W-HAT-PLATZ
029300         PERFORM B300-EMIT-ASSIGNMENT
029400     END-IF
029500     SET C4-I1 UP BY 1
029600     .
029700 B210-99.
029800     EXIT.
029900*
030000 B220-SCAN-OPERATOR SECTION.
030100 B220-00.
030200     IF  JP-EL-JA(C4-AUFTRAG-IX JP-OP-IX)
030300         IF  GAP-ANZ(JP-OP-IX) > 0
030400             SET C4-GAP-IX TO 1
030500             PERFORM B230-SCAN-GAP
030600                 UNTIL C4-GAP-IX > GAP-ANZ(JP-OP-IX)
030700         END-IF
030800     END-IF
030900     SET JP-OP-IX UP BY 1
031000     .
031100 B220-99.
031200     EXIT.
031300*
031400 B230-SCAN-GAP SECTION.
031500 B230-00.
031600     MOVE GAP-START(JP-OP-IX C4-GAP-IX) TO C4-START
031700     PERFORM B240-SCAN-START
031800         UNTIL C4-START + JP-TK-STD(C4-AUFTRAG-IX) >
031900               GAP-ENDE(JP-OP-IX C4-GAP-IX)
032000     SET C4-GAP-IX UP BY 1
032100     .
032200 B230-99.
032300     EXIT.
032400*
032500 B240-SCAN-START SECTION.
032600 B240-00.
032700     COMPUTE W-KAND-SCORE =
032800             JP-TK-SCORE(C4-AUFTRAG-IX)
032900           + (K-FENSTER-ENDE - C4-START) * K-FAKTOR-START
033000           + JP-OP-AVAIL-STD(JP-OP-IX) * K-FAKTOR-KAPAZITAET
033100     IF  W-KAND-SCORE > W-BEST-SCORE
033200         MOVE W-KAND-SCORE TO W-BEST-SCORE
033300         SET  C4-BEST-OP-IX TO JP-OP-IX
033400         MOVE C4-GAP-IX    TO C4-BEST-GAP-IX
033500         MOVE C4-START     TO W-BEST-START
033600         SET  W-HAT-PLATZ  TO TRUE
033700     END-IF
033800     SET C4-START UP BY 1
033900     .
034000 B240-99.
034100     EXIT.
034200*
034300******************************************************************
034400* Zuteilung eintragen und die benutzte Luecke aufteilen
034500******************************************************************
034600 B300-EMIT-ASSIGNMENT SECTION.
034700 B300-00.
034800     ADD 1 TO JP-AS-ANZ
034900     SET JP-AS-IX TO JP-AS-ANZ
035000     MOVE JP-OP-ID(C4-BEST-OP-IX)  TO JP-AS-OP-ID(JP-AS-IX)
035100     MOVE JP-TK-ID(C4-AUFTRAG-IX)  TO JP-AS-TASK-ID(JP-AS-IX)
035200     MOVE W-BEST-START             TO JP-AS-START-STD(JP-AS-IX)
035300     MOVE JP-TK-STD(C4-AUFTRAG-IX) TO JP-AS-DAUER(JP-AS-IX)
035400     COMPUTE W-BEST-ENDE =
035500             W-BEST-START + JP-TK-STD(C4-AUFTRAG-IX)
035600     MOVE W-BEST-ENDE TO JP-AS-END-STD(JP-AS-IX)
035700     MOVE "J" TO JP-TK-ZUGETEILT(C4-AUFTRAG-IX)
035800     MOVE C4-BEST-OP-IX TO JP-TK-ZUGET-OP-IX(C4-AUFTRAG-IX)
035900     PERFORM B310-SPLIT-GAP
036000     .
036100 B300-99.
036200     EXIT.
036300*
036400 B310-SPLIT-GAP SECTION.
036500 B310-00.
036600     MOVE GAP-ENDE(C4-BEST-OP-IX C4-BEST-GAP-IX)
036700                         TO W-ALTE-ENDE
036800     EVALUATE TRUE
036900         WHEN W-BEST-START =
037000                 GAP-START(C4-BEST-OP-IX C4-BEST-GAP-IX)
037100         AND    W-BEST-ENDE = W-ALTE-ENDE
037200             PERFORM B320-ENTFERNE-LUECKE
037300         WHEN W-BEST-START =
037400                 GAP-START(C4-BEST-OP-IX C4-BEST-GAP-IX)
037500             MOVE W-BEST-ENDE TO
037600                 GAP-START(C4-BEST-OP-IX C4-BEST-GAP-IX)
037700         WHEN W-BEST-ENDE = W-ALTE-ENDE
037800             MOVE W-BEST-START TO
037900                 GAP-ENDE(C4-BEST-OP-IX C4-BEST-GAP-IX)
038000         WHEN OTHER
038100             MOVE W-BEST-START TO
038200                 GAP-ENDE(C4-BEST-OP-IX C4-BEST-GAP-IX)
038300             IF  GAP-ANZ(C4-BEST-OP-IX) < 12
038400                 ADD 1 TO GAP-ANZ(C4-BEST-OP-IX)
038500                 MOVE W-BEST-ENDE TO
038600                     GAP-START(C4-BEST-OP-IX
038700                         GAP-ANZ(C4-BEST-OP-IX))
038800                 MOVE W-ALTE-ENDE TO
038900                     GAP-ENDE(C4-BEST-OP-IX
039000                         GAP-ANZ(C4-BEST-OP-IX))
039100             END-IF
039200     END-EVALUATE
039300     .
039400 B310-99.
039500     EXIT.
039600*
039700 B320-ENTFERNE-LUECKE SECTION.
039800 B320-00.
039900     IF  C4-BEST-GAP-IX < GAP-ANZ(C4-BEST-OP-IX)
040000         SET C4-GAP-IX TO C4-BEST-GAP-IX
040100         PERFORM B325-SCHIEBE-LUECKE
040200             UNTIL C4-GAP-IX >= GAP-ANZ(C4-BEST-OP-IX)
040300     END-IF
040400     SUBTRACT 1 FROM GAP-ANZ(C4-BEST-OP-IX)
040500     .
040600 B320-99.
040700     EXIT.
040800*
040900 B325-SCHIEBE-LUECKE SECTION.
041000 B325-00.
041100     MOVE GAP-START(C4-BEST-OP-IX C4-GAP-IX + 1)
041200                 TO GAP-START(C4-BEST-OP-IX C4-GAP-IX)
041300     MOVE GAP-ENDE(C4-BEST-OP-IX C4-GAP-IX + 1)
041400                 TO GAP-ENDE(C4-BEST-OP-IX C4-GAP-IX)
041500     SET C4-GAP-IX UP BY 1
041600     .
041700 B325-99.
041800     EXIT.
