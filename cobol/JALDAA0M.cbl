000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALDAA0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-05-11.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200******************************************************************
001300* Letzte Aenderung :: 2003-06-12
001400* Letzte Version   :: A.02.01
001500* Kurzbeschreibung :: Zuteilungsverfahren "Tausch-Stabil" (Auf-
001600* Kurzbeschreibung :: traege bewerben sich reihum um Mitarbeiter)
001700* Auftrag          :: JAL-1
001800*
001900* Aenderungen
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                       *
002200*---------|------------|------|---------------------------------*
002300*A.00.00  |1987-05-11  | kl   | Neuerstellung                   *
002400*A.00.01  |1988-02-29  | kl   | Abbruch nach 1000 Runden         *
002500*         |            |      | abgesichert (Endlosschleife bei *
002600*         |            |      | widerspruechlichen Eingaben)     *
002700*A.01.00  |1991-03-11  | LOR  | Platzierung nach Score, wie      *
002800*         |            |      | JALHEU0M - erste passende Luecke*
002900*A.01.01  |1995-02-20  | LOR  | Bewerbungsmerker je Paarung, kein*
003000*         |            |      | erneutes Bewerben nach Absage    *
003100*A.02.00  |1998-08-10  | kl   | Jahr-2000 Pruefung Datumsfelder  *
003200*A.02.01  |2003-06-12  | msc  | Verfuegbare-Stunden-Faktor an    *
003300*         |            |      | JALHEU0M angepasst (0.10/0.05)   *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Zweites, wahlweise zusaetzlich zu JALHEU0M laufendes Zuteilungs-
003900* verfahren ("Deferred Acceptance", Gale/Shapley): die Auftraege
004000* bewerben sich runde fuer Runde bei dem fuer sie zu diesem Zeit-
004100* punkt besten, noch nicht versuchten geeigneten Mitarbeiter.  Ein
004200* Mitarbeiter haelt hoechstens eine Bewerbung zurueck und tauscht
004300* sie nur gegen eine ihm genehmere aus (B250-VERGLEICHE-BEWERBER).
004400* Ein einmal abgewiesener Auftrag bewirbt sich bei demselben
004500* Mitarbeiter nicht erneut (DAA-VERSUCHT-TASK/-OP).  Das Verfahren
004600* ist zu Ende, wenn eine Runde ohne neue Bewerbung bleibt oder die
004700* Rundenobergrenze erreicht ist (kl, 02.1988).
004800*
004900* Die so ermittelten Paarungen werden danach wie bei JALHEU0M nach
005000* absteigendem Prioritaetsscore in die erste passende Luecke des
005100* zugeteilten Mitarbeiters gelegt (B500-PLATZIERE-PAARE); passt
005200* eine Paarung trotz bestandener Bewerbung in keine Luecke mehr
005300* (z.B. Mitarbeiter durch spaetere Bewerbung anderweitig verplant),
005400* bleibt der Auftrag unzugeteilt (LOR, 03.1991).
005500*
005600******************************************************************
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500*
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*--------------------------------------------------------------------*
006900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007000*--------------------------------------------------------------------*
007100 01          COMP-FELDER.
007200     05      C4-I1               PIC S9(04) COMP.
007300     05      C4-I2               PIC S9(04) COMP.
007400     05      C4-RUNDE            PIC S9(04) COMP.
007500     05      C4-BEST-OP-IX       PIC S9(04) COMP.
007600     05      C4-ALT-TASK-IX      PIC S9(04) COMP.
007700     05      C4-BEST-GAP-IX      PIC S9(04) COMP.
007800     05      C4-START            PIC S9(04) COMP.
007900     05                          PIC X(02).
008000*
008100*--------------------------------------------------------------------*
008200* Felder mit konstantem Inhalt - Faktoren der Bewerbungsscores, wie
008300* in JALSCR0M/JALHEU0M beschrieben (msc, 06.2003: Faktoren an die
008400* dortige Korrektur angepasst)
008500*--------------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08) VALUE "JALDAA0M".
008800     05      K-BONUS-SKILL       PIC 9(02)V99    VALUE 10.00.
008900     05      K-FAKTOR-VERFUEG    PIC 9V99        VALUE 0.10.
009000     05      K-FENSTER-ENDE      PIC 9(02)       VALUE 17.
009100     05      K-FAKTOR-START      PIC 9V99        VALUE 0.10.
009200     05      K-FAKTOR-KAPAZITAET PIC 9V99        VALUE 0.05.
009300 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
009400     05      K-ALLE-WERTE        PIC X(23).
009500*
009600*--------------------------------------------------------------------*
009700* Rundenobergrenze Bewerbungsverfahren (kl, 02.1988 - siehe Notiz
009800* im Modulkopf)
009900*--------------------------------------------------------------------*
010000 01          RUNDEN-GRENZE.
010100     05      K-MAX-RUNDEN        PIC S9(04) COMP VALUE 1000.
010200*
010300*--------------------------------------------------------------------*
010400* Schalter: Praefix W
010500*--------------------------------------------------------------------*
010600 01          SCHALTER.
010700     05      W-RUNDE-AKTIV       PIC X(01).
010800         88  W-WAR-AKTIV             VALUE "J".
010900     05      W-PLATZ-GEFUNDEN    PIC X(01).
011000         88  W-HAT-PLATZ             VALUE "J".
011100*
011200*--------------------------------------------------------------------*
011300* Arbeitsfelder fuer die Bewerbungs- und Platzierungsscores
011400*--------------------------------------------------------------------*
011500 01          SCORE-ARBEITSBEREICH.
011600     05      W-BEST-TA-SCORE     PIC S9(03)V99.
011700     05      W-KAND-TA-SCORE     PIC S9(03)V99.
011800     05      W-NEU-OT-SCORE      PIC S9(03)V99.
011900     05      W-ALT-OT-SCORE      PIC S9(03)V99.
012000     05      W-MAX-SCORE-GESEHEN PIC S9(03)V99.
012100     05      W-KAND-SCORE        PIC S9(03)V99.
012200     05      W-BEST-SCORE        PIC S9(03)V99.
012300 01          SCORE-ARBEITSBEREICH-X REDEFINES
012400                                SCORE-ARBEITSBEREICH.
012500     05      W-SCORE-ALLE        PIC X(35).
012600*
012700*--------------------------------------------------------------------*
012800* Arbeitsfelder fuer die beste gefundene Luecke einer Platzierung
012900*--------------------------------------------------------------------*
013000 01          GRENZWERT-ARBEITSBEREICH.
013100     05      W-BEST-START        PIC 9(02).
013200     05      W-BEST-ENDE         PIC 9(02).
013300     05      W-ALTE-ENDE         PIC 9(02).
013400 01          GRENZWERT-ARBEITSBEREICH-X REDEFINES
013500                                GRENZWERT-ARBEITSBEREICH.
013600     05      W-GRENZEN-ALLE      PIC X(06).
013700*
013800*--------------------------------------------------------------------*
013900* Bewerbungsstand: je Auftrag der zugesagt habende Mitarbeiter
014000* (0 = keiner), je Mitarbeiter der ihm zugesagte Auftrag (0 =
014100* keiner), sowie die Merker "bei diesem Mitarbeiter schon erfolglos
014200* beworben" (LOR, 02.1995)
014300*--------------------------------------------------------------------*
014400 01          BEWERBUNG-BEREICH.
014500     05      DAA-TASK-MATCH OCCURS 150 TIMES
014600                                PIC S9(04) COMP.
014700     05      DAA-OP-MATCH OCCURS 50 TIMES
014800                                PIC S9(04) COMP.
014900     05      DAA-VERSUCHT-TASK OCCURS 150 TIMES.
015000         10  DAA-VERSUCHT-OP OCCURS 50 TIMES
015100                                PIC X(01).
015200             88 DAA-IST-VERSUCHT       VALUE "J".
015300*
015400*--------------------------------------------------------------------*
015500* Rangfolge der Paarungen fuer die Platzierung - absteigend nach
015600* JP-TK-SCORE, bei Gleichstand in Eingabereihenfolge, wie JALHEU0M
015700*--------------------------------------------------------------------*
015800 01          ORDNUNG-BEREICH.
015900     05      ORD-REIHENFOLGE OCCURS 150 TIMES
016000                                PIC S9(04) COMP.
016100     05      ORD-VERWENDET OCCURS 150 TIMES
016200                                PIC X(01).
016300         88  ORD-IST-VERWENDET       VALUE "J".
016400     05                          PIC X(02).
016500*
016600 LINKAGE SECTION.
016700*====================================================================*
016800* JAL-PARM - muss Feld fuer Feld mit der Beschreibung in JALDRV0O,
016900* JALVAL0M und JALSCR0M uebereinstimmen.
017000*====================================================================*
017100 01          JAL-PARM.
017200     05      JP-OPERATOREN.
017300         10  JP-OP-ANZ           PIC S9(04) COMP.
017400         10  JP-OP-ZEILE OCCURS 50 TIMES
017500                                INDEXED BY JP-OP-IX.
017600             15 JP-OP-ID          PIC X(08).
017700             15 JP-OP-NAME        PIC X(20).
017800             15 JP-OP-SKILL-ANZ   PIC 9(02).
017900             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
018000                                PIC X(12).
018100             15 JP-OP-WORK-START  PIC 9(02).
018200             15 JP-OP-WORK-END    PIC 9(02).
018300             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
018400             15 JP-OP-GAPS.
018500                 COPY JALGAP0C OF "=JALLIB".
018600     05      JP-AUFTRAEGE.
018700         10  JP-TK-ANZ           PIC S9(04) COMP.
018800         10  JP-TK-ZEILE OCCURS 150 TIMES
018900                                INDEXED BY JP-TK-IX.
019000             15 JP-TK-ID          PIC X(08).
019100             15 JP-TK-NAME        PIC X(20).
019200             15 JP-TK-TYP         PIC X(12).
019300             15 JP-TK-STD         PIC 9(01).
019400             15 JP-TK-PRIO        PIC 9(01).
019500             15 JP-TK-FRIST       PIC S9(03).
019600             15 JP-TK-SKILL       PIC X(12).
019700             15 JP-TK-SCORE       PIC 9(02)V99.
019800             15 JP-TK-ZUGETEILT   PIC X(01).
019900                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
020000             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
020100     05      JP-ZUTEILUNGEN.
020200         10  JP-AS-ANZ           PIC S9(04) COMP.
020300         10  JP-AS-ZEILE OCCURS 150 TIMES
020400                                INDEXED BY JP-AS-IX.
020500             15 JP-AS-OP-ID       PIC X(08).
020600             15 JP-AS-TASK-ID     PIC X(08).
020700             15 JP-AS-START-STD   PIC 9(02).
020800             15 JP-AS-DAUER       PIC 9(01).
020900             15 JP-AS-END-STD     PIC 9(02).
021000     05      JP-ELIGIBLE.
021100         10  JP-EL-TASK OCCURS 150 TIMES.
021200             15 JP-EL-OP OCCURS 50 TIMES
021300                                PIC X(01).
021400                 88 JP-EL-JA          VALUE "J".
021500     05      JP-VALIDIERUNG.
021600         10  JP-HART-FEHLER      PIC X(01).
021700             88 JP-HAT-HART-FEHLER    VALUE "J".
021800         10  JP-MELD-ANZ         PIC S9(04) COMP.
021900         10  JP-MELDUNG OCCURS 60 TIMES
022000                                PIC X(80).
022100         10  JP-VERSTOESSE       PIC S9(04) COMP.
022200     05      JP-VERFAHREN        PIC X(01).
022300         88 JP-VERF-HEURISTIK        VALUE "H".
022400         88 JP-VERF-DEFERRED         VALUE "D".
022500     05                          PIC X(04).
022600*
022700 PROCEDURE DIVISION USING JAL-PARM.
022800******************************************************************
022900* Steuerungs-Section
023000******************************************************************
023100 A100-STEUERUNG SECTION.
023200 A100-00.
023300     PERFORM B100-INIT
023400     PERFORM B200-GALE-SHAPLEY
023500     PERFORM B400-BUILD-ORDER
023600     PERFORM B500-PLATZIERE-PAARE
023700     EXIT PROGRAM
023800     .
023900 A100-99.
024000     EXIT.
024100*
024200******************************************************************
024300* Bewerbungsstand loeschen - noch keine Zusage, noch keine
024400* erfolglose Bewerbung
024500******************************************************************
024600 B100-INIT SECTION.
024700 B100-00.
024800     IF  JP-TK-ANZ > 0
024900         SET C4-I1 TO 1
025000         PERFORM B110-INIT-TASK
025100             UNTIL C4-I1 > JP-TK-ANZ
025200     END-IF
025300     IF  JP-OP-ANZ > 0
025400         SET C4-I2 TO 1
025500         PERFORM B120-INIT-OP
025600             UNTIL C4-I2 > JP-OP-ANZ
025700     END-IF
025800     .
025900 B100-99.
026000     EXIT.
026100*
026200 B110-INIT-TASK SECTION.
026300 B110-00.
026400     MOVE ZERO TO DAA-TASK-MATCH(C4-I1)
026500     SET C4-I2 TO 1
026600     PERFORM B115-INIT-VERSUCHT
026700         UNTIL C4-I2 > JP-OP-ANZ
026800     SET C4-I1 UP BY 1
026900     .
027000 B110-99.
027100     EXIT.
027200*
027300 B115-INIT-VERSUCHT SECTION.
027400 B115-00.
027500     MOVE "N" TO DAA-VERSUCHT-OP(C4-I1 C4-I2)
027600     SET C4-I2 UP BY 1
027700     .
027800 B115-99.
027900     EXIT.
028000*
028100 B120-INIT-OP SECTION.
028200 B120-00.
028300     MOVE ZERO TO DAA-OP-MATCH(C4-I2)
028400     SET C4-I2 UP BY 1
028500     .
028600 B120-99.
028700     EXIT.
028800*
028900******************************************************************
029000* Bewerbungsrunden, bis niemand mehr eine neue Bewerbung abgibt
029100* oder die Rundenobergrenze erreicht ist (kl, 02.1988)
029200******************************************************************
029300 B200-GALE-SHAPLEY SECTION.
029400 B200-00.
029500     IF  JP-TK-ANZ > 0 AND JP-OP-ANZ > 0
029600         MOVE ZERO TO C4-RUNDE
029700         MOVE "J"  TO W-RUNDE-AKTIV
029800         PERFORM B210-EINE-RUNDE
029900             UNTIL NOT W-WAR-AKTIV OR C4-RUNDE > K-MAX-RUNDEN
030000     END-IF
030100     .
030200 B200-99.
030300     EXIT.
030400*
030500 B210-EINE-RUNDE SECTION.
030600 B210-00.
030700     ADD 1 TO C4-RUNDE
030800     MOVE "N" TO W-RUNDE-AKTIV
030900     SET C4-I1 TO 1
031000     PERFORM B220-VERARBEITE-AUFTRAG
031100         UNTIL C4-I1 > JP-TK-ANZ
031200     .
031300 B210-99.
031400     EXIT.
031500*
031600 B220-VERARBEITE-AUFTRAG SECTION.
031700 B220-00.
031800     IF  DAA-TASK-MATCH(C4-I1) = ZERO
031900         PERFORM B230-FINDE-BESTEN-OPERATOR
032000         IF  C4-BEST-OP-IX > ZERO
032100             MOVE "J" TO DAA-VERSUCHT-OP(C4-I1 C4-BEST-OP-IX)
032200             MOVE "J" TO W-RUNDE-AKTIV
032300             PERFORM B240-BEWERBE-DICH
032400         END-IF
032500     END-IF
032600     SET C4-I1 UP BY 1
032700     .
032800 B220-99.
032900     EXIT.
033000*
033100******************************************************************
033200* Besten, noch nicht versuchten geeigneten Mitarbeiter fuer diesen
033300* Auftrag suchen (Bewerbungsscore Auftrag->Mitarbeiter)
033400******************************************************************
033500 B230-FINDE-BESTEN-OPERATOR SECTION.
033600 B230-00.
033700     MOVE -1   TO W-BEST-TA-SCORE
033800     MOVE ZERO TO C4-BEST-OP-IX
033900     SET JP-OP-IX TO 1
034000     PERFORM B235-PRUEFE-OPERATOR
034100         UNTIL JP-OP-IX > JP-OP-ANZ
034200     .
034300 B230-99.
034400     EXIT.
034500*
034600 B235-PRUEFE-OPERATOR SECTION.
034700 B235-00.
034800     IF  JP-EL-JA(C4-I1 JP-OP-IX)
034900     AND NOT DAA-IST-VERSUCHT(C4-I1 JP-OP-IX)
035000         COMPUTE W-KAND-TA-SCORE =
035100                 JP-OP-AVAIL-STD(JP-OP-IX) * K-FAKTOR-VERFUEG
035200               + K-BONUS-SKILL
035300         IF  JP-TK-SKILL(C4-I1) = SPACES
035400             COMPUTE W-KAND-TA-SCORE =
035500                     JP-OP-AVAIL-STD(JP-OP-IX) * K-FAKTOR-VERFUEG
035600         END-IF
035700         IF  W-KAND-TA-SCORE > W-BEST-TA-SCORE
035800             MOVE W-KAND-TA-SCORE TO W-BEST-TA-SCORE
035900             SET  C4-BEST-OP-IX   TO JP-OP-IX
036000         END-IF
036100     END-IF
036200     SET JP-OP-IX UP BY 1
036300     .
036400 B235-99.
036500     EXIT.
036600*
036700******************************************************************
036800* Bewerbung abgeben - Mitarbeiter frei: sofort Zusage; sonst die
036900* Praeferenz Mitarbeiter->Auftrag des Bewerbers gegen die des
037000* bisher Gehaltenen vergleichen (Bewerbungsscore Mitarbeiter->
037100* Auftrag)
037200******************************************************************
037300 B240-BEWERBE-DICH SECTION.
037400 B240-00.
037500     IF  DAA-OP-MATCH(C4-BEST-OP-IX) = ZERO
037600         MOVE C4-I1         TO DAA-OP-MATCH(C4-BEST-OP-IX)
037700         MOVE C4-BEST-OP-IX TO DAA-TASK-MATCH(C4-I1)
037800     ELSE
037900         PERFORM B250-VERGLEICHE-BEWERBER
038000     END-IF
038100     .
038200 B240-99.
038300     EXIT.
038400*
038500 B250-VERGLEICHE-BEWERBER SECTION.
038600 B250-00.
038700     MOVE DAA-OP-MATCH(C4-BEST-OP-IX) TO C4-ALT-TASK-IX
038800     PERFORM B255-BERECHNE-OT-SCORE
038900     IF  W-NEU-OT-SCORE > W-ALT-OT-SCORE
039000         MOVE ZERO          TO DAA-TASK-MATCH(C4-ALT-TASK-IX)
039100         MOVE C4-I1         TO DAA-OP-MATCH(C4-BEST-OP-IX)
039200         MOVE C4-BEST-OP-IX TO DAA-TASK-MATCH(C4-I1)
039300     END-IF
039400     .
039500 B250-99.
039600     EXIT.
039700*
039800******************************************************************
039900* Praeferenzscore Mitarbeiter->Auftrag fuer den Bewerber (C4-I1)
040000* und fuer den bisher Gehaltenen (C4-ALT-TASK-IX) berechnen
040100******************************************************************
040200 B255-BERECHNE-OT-SCORE SECTION.
040300 B255-00.
040400     MOVE JP-TK-SCORE(C4-I1) TO W-NEU-OT-SCORE
040500     IF  JP-TK-STD(C4-I1) <= JP-OP-AVAIL-STD(C4-BEST-OP-IX)
040600         COMPUTE W-NEU-OT-SCORE =
040700                 JP-TK-SCORE(C4-I1)
040800               + (JP-OP-AVAIL-STD(C4-BEST-OP-IX)
040900                   - JP-TK-STD(C4-I1)) * K-FAKTOR-VERFUEG
041000     END-IF
041100     MOVE JP-TK-SCORE(C4-ALT-TASK-IX) TO W-ALT-OT-SCORE
041200     IF  JP-TK-STD(C4-ALT-TASK-IX) <=
041300             JP-OP-AVAIL-STD(C4-BEST-OP-IX)
041400         COMPUTE W-ALT-OT-SCORE =
041500                 JP-TK-SCORE(C4-ALT-TASK-IX)
041600               + (JP-OP-AVAIL-STD(C4-BEST-OP-IX)
041700                   - JP-TK-STD(C4-ALT-TASK-IX)) * K-FAKTOR-VERFUEG
041800     END-IF
041900     .
042000 B255-99.
042100     EXIT.
042200*
042300******************************************************************
042400* Rangfolge der zustande gekommenen Paarungen bilden - absteigend
042500* nach JP-TK-SCORE, bei Gleichstand in Eingabereihenfolge, wie bei
042600* JALHEU0M (LOR, 03.1991)
042700******************************************************************
042800 B400-BUILD-ORDER SECTION.
042900 B400-00.
043000     IF  JP-TK-ANZ > 0
043100         SET C4-I1 TO 1
043200         PERFORM B410-INIT-VERWENDET
043300             UNTIL C4-I1 > JP-TK-ANZ
043400         SET C4-I1 TO 1
043500         PERFORM B420-WAEHLE-NAECHSTEN
043600             UNTIL C4-I1 > JP-TK-ANZ
043700     END-IF
043800     .
043900 B400-99.
044000     EXIT.
044100*
044200 B410-INIT-VERWENDET SECTION.
044300 B410-00.
044400     MOVE "N" TO ORD-VERWENDET(C4-I1)
044500     SET C4-I1 UP BY 1
044600     .
044700 B410-99.
044800     EXIT.
044900*
045000 B420-WAEHLE-NAECHSTEN SECTION.
045100 B420-00.
045200     MOVE -1   TO W-MAX-SCORE-GESEHEN
045300     MOVE ZERO TO C4-BEST-GAP-IX
045400     SET C4-I2 TO 1
045500     PERFORM B425-VERGLEICHE-AUFTRAG
045600         UNTIL C4-I2 > JP-TK-ANZ
045700     SET ORD-IST-VERWENDET(C4-BEST-GAP-IX) TO TRUE
045800     MOVE C4-BEST-GAP-IX TO ORD-REIHENFOLGE(C4-I1)
045900     SET C4-I1 UP BY 1
046000     .
046100 B420-99.
046200     EXIT.
046300*
046400 B425-VERGLEICHE-AUFTRAG SECTION.
046500 B425-00.
046600     IF  NOT ORD-IST-VERWENDET(C4-I2)
046700         IF  JP-TK-SCORE(C4-I2) > W-MAX-SCORE-GESEHEN
046800             MOVE JP-TK-SCORE(C4-I2) TO W-MAX-SCORE-GESEHEN
046900             MOVE C4-I2 TO C4-BEST-GAP-IX
047000         END-IF
047100     END-IF
047200     SET C4-I2 UP BY 1
047300     .
047400 B425-99.
047500     EXIT.
047600*
047700******************************************************************
047800* Zustande gekommene Paarungen in Rangfolge platzieren - erste
047900* passende Luecke des zugeteilten Mitarbeiters; passt keine mehr,
048000* bleibt der Auftrag unzugeteilt (LOR, 03.1991)
048100******************************************************************
048200 B500-PLATZIERE-PAARE SECTION.
048300 B500-00.
048400     IF  JP-TK-ANZ > 0
048500         SET C4-I1 TO 1
048600         PERFORM B510-PLATZIERE-EINE
048700             UNTIL C4-I1 > JP-TK-ANZ
048800     END-IF
048900     .
049000 B500-99.
049100     EXIT.
049200*
049300 B510-PLATZIERE-EINE SECTION.
049400 B510-00.
049500     MOVE ORD-REIHENFOLGE(C4-I1) TO C4-I2
049600     MOVE "N" TO W-PLATZ-GEFUNDEN
049700     IF  DAA-TASK-MATCH(C4-I2) > ZERO
049800         SET JP-OP-IX TO DAA-TASK-MATCH(C4-I2)
049900         IF  GAP-ANZ(JP-OP-IX) > ZERO
050000             PERFORM B520-SUCHE-LUECKE
050100         END-IF
050200     END-IF
050300     IF  W-HAT-PLATZ
050400         PERFORM B600-EMIT-ASSIGNMENT
050500     END-IF
050600     SET C4-I1 UP BY 1
050700     .
050800 B510-99.
050900     EXIT.
051000*
051100 B520-SUCHE-LUECKE SECTION.
051200 B520-00.
051300     MOVE -1   TO W-BEST-SCORE
051400     MOVE ZERO TO C4-BEST-GAP-IX
051500     SET C4-BEST-OP-IX TO JP-OP-IX
051600     SET C4-I2 TO 1
051700     PERFORM B530-SCAN-GAP
051800         UNTIL C4-I2 > GAP-ANZ(JP-OP-IX)
051900     .
052000 B520-99.
052100     EXIT.
052200*
052300 B530-SCAN-GAP SECTION.
052400 B530-00.
052500     MOVE GAP-START(JP-OP-IX C4-I2) TO C4-START
052600     PERFORM B540-SCAN-START
052700         UNTIL C4-START + JP-TK-STD(ORD-REIHENFOLGE(C4-I1)) >
052800               GAP-ENDE(JP-OP-IX C4-I2)
052900     ADD 1 TO C4-I2
053000     .
053100 B530-99.
053200     EXIT.
053300*
053400 B540-SCAN-START SECTION.
053500 B540-00.
053600     COMPUTE W-KAND-SCORE =
053700             JP-TK-SCORE(ORD-REIHENFOLGE(C4-I1))
053800           + (K-FENSTER-ENDE - C4-START) * K-FAKTOR-START
053900           + JP-OP-AVAIL-STD(JP-OP-IX) * K-FAKTOR-KAPAZITAET
054000     IF  W-KAND-SCORE > W-BEST-SCORE
054100         MOVE W-KAND-SCORE TO W-BEST-SCORE
054200         MOVE C4-I2        TO C4-BEST-GAP-IX
054300         MOVE C4-START     TO W-BEST-START
054400         SET  W-HAT-PLATZ  TO TRUE
054500     END-IF
054600     ADD 1 TO C4-START
054700     .
054800 B540-99.
054900     EXIT.
055000*
055100******************************************************************
055200* Zuteilung eintragen und die benutzte Luecke aufteilen - Aufbau
055300* wie JALHEU0M B300/B310 (keine gemeinsame Unterroutine, siehe
055400* Hinweis im Modulkopf von JALSCR0M)
055500******************************************************************
055600 B600-EMIT-ASSIGNMENT SECTION.
055700 B600-00.
055800     MOVE ORD-REIHENFOLGE(C4-I1) TO C4-ALT-TASK-IX
055900     ADD 1 TO JP-AS-ANZ
056000     SET JP-AS-IX TO JP-AS-ANZ
056100     MOVE JP-OP-ID(C4-BEST-OP-IX) TO JP-AS-OP-ID(JP-AS-IX)
056200     MOVE JP-TK-ID(C4-ALT-TASK-IX) TO JP-AS-TASK-ID(JP-AS-IX)
056300     MOVE W-BEST-START            TO JP-AS-START-STD(JP-AS-IX)
056400     MOVE JP-TK-STD(C4-ALT-TASK-IX) TO JP-AS-DAUER(JP-AS-IX)
056500     COMPUTE W-BEST-ENDE =
056600             W-BEST-START + JP-TK-STD(C4-ALT-TASK-IX)
056700     MOVE W-BEST-ENDE TO JP-AS-END-STD(JP-AS-IX)
056800     MOVE "J" TO JP-TK-ZUGETEILT(C4-ALT-TASK-IX)
056900     MOVE C4-BEST-OP-IX TO JP-TK-ZUGET-OP-IX(C4-ALT-TASK-IX)
057000     PERFORM B610-SPLIT-GAP
057100     .
057200 B600-99.
057300     EXIT.
057400*
057500 B610-SPLIT-GAP SECTION.
057600 B610-00.
057700     MOVE GAP-ENDE(C4-BEST-OP-IX C4-BEST-GAP-IX)
057800                         TO W-ALTE-ENDE
057900     EVALUATE TRUE
058000         WHEN W-BEST-START =
058100                 GAP-START(C4-BEST-OP-IX C4-BEST-GAP-IX)
058200         AND    W-BEST-ENDE = W-ALTE-ENDE
058300             PERFORM B620-ENTFERNE-LUECKE
058400         WHEN W-BEST-START =
058500                 GAP-START(C4-BEST-OP-IX C4-BEST-GAP-IX)
058600             MOVE W-BEST-ENDE TO
058700                 GAP-START(C4-BEST-OP-IX C4-BEST-GAP-IX)
058800         WHEN W-BEST-ENDE = W-ALTE-ENDE
058900             MOVE W-BEST-START TO
059000                 GAP-ENDE(C4-BEST-OP-IX C4-BEST-GAP-IX)
059100         WHEN OTHER
059200             MOVE W-BEST-START TO
059300                 GAP-ENDE(C4-BEST-OP-IX C4-BEST-GAP-IX)
059400             IF  GAP-ANZ(C4-BEST-OP-IX) < 12
059500                 ADD 1 TO GAP-ANZ(C4-BEST-OP-IX)
059600                 MOVE W-BEST-ENDE TO
059700                     GAP-START(C4-BEST-OP-IX
059800                         GAP-ANZ(C4-BEST-OP-IX))
059900                 MOVE W-ALTE-ENDE TO
060000                     GAP-ENDE(C4-BEST-OP-IX
060100                         GAP-ANZ(C4-BEST-OP-IX))
060200             END-IF
060300     END-EVALUATE
060400     .
060500 B610-99.
060600     EXIT.
060700*
060800 B620-ENTFERNE-LUECKE SECTION.
060900 B620-00.
061000     IF  C4-BEST-GAP-IX < GAP-ANZ(C4-BEST-OP-IX)
061100         SET C4-I2 TO C4-BEST-GAP-IX
061200         PERFORM B625-SCHIEBE-LUECKE
061300             UNTIL C4-I2 >= GAP-ANZ(C4-BEST-OP-IX)
061400     END-IF
061500     SUBTRACT 1 FROM GAP-ANZ(C4-BEST-OP-IX)
061600     .
061700 B620-99.
061800     EXIT.
061900*
062000 B625-SCHIEBE-LUECKE SECTION.
062100 B625-00.
062200     MOVE GAP-START(C4-BEST-OP-IX C4-I2 + 1)
062300                 TO GAP-START(C4-BEST-OP-IX C4-I2)
062400     MOVE GAP-ENDE(C4-BEST-OP-IX C4-I2 + 1)
062500                 TO GAP-ENDE(C4-BEST-OP-IX C4-I2)
062600     ADD 1 TO C4-I2
062700     .
062800 B625-99.
062900     EXIT.
