000100* IDENTIFICATION DIVISION.
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.     JALMET0M.
000600 AUTHOR.         K. LEHNER.
000700 INSTALLATION.   FERNDISPO - CALL-CENTER BATCHWESEN.
000800 DATE-WRITTEN.   1987-05-18.
000900 DATE-COMPILED.
001000 SECURITY.       NUR INTERNER GEBRAUCH - KEINE WEITERGABE.
001100*
001200******************************************************************
001300* Letzte Aenderung :: 2005-03-23
001400* Letzte Version   :: A.02.02
001500* Kurzbeschreibung :: Kennzahlenermittlung Einsatzplanung - je
001600* Kurzbeschreibung :: Mitarbeiter, je Auftrag und gesamt
001700* Auftrag          :: JAL-1
001800*
001900* Aenderungen
002000*----------------------------------------------------------------*
002100* Vers.   | Datum      | von  | Kommentar                       *
002200*---------|------------|------|---------------------------------*
002300*A.00.00  |1987-05-18  | kl   | Neuerstellung                   *
002400*A.00.01  |1988-09-02  | kl   | Ausgleichswert (Std-Abw.) ohne   *
002500*         |            |      | Wurzelfunktion - Newton-Schritte*
002600*         |            |      | eingebaut (Compiler kennt keine *
002700*         |            |      | SQRT-Funktion)                  *
002800*A.01.00  |1991-06-30  | LOR  | Verstoesse wegen Skill-          *
002900*         |            |      | Unpassung werden hier nachge-   *
003000*         |            |      | prueft, nicht in JALSCR0M (siehe*
003100*         |            |      | Hinweis im Kopf von JALSCR0M)    *
003200*A.01.01  |1995-02-20  | LOR  | Verteilung Auftragsart auf 20    *
003300*         |            |      | Eintraege begrenzt (Tk. 1804)    *
003400*A.02.00  |1998-08-10  | kl   | Jahr-2000 Pruefung Datumsfelder  *
003500*A.02.01  |2004-10-06  | tw   | Ressourcenauslastung ergaenzt    *
003600*A.02.02  |2005-03-23  | tw   | Liste der Auftragsarten je Mit- *
003700*         |            |      | arbeiter ergaenzt (Tk. 2231)    *
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Liest das fertige Zuteilungsergebnis (JP-ZUTEILUNGEN) und die
004300* Mitarbeiter-/Auftragstabellen aus JAL-PARM und fuellt die vier
004400* Kennzahlensaetze aus JALMET0C (Mitarbeiter je Zeile, Auftrags-
004500* werte, Verteilungen, Gesamtwerte).  Die Standardabweichung der
004600* Mitarbeiterauslastung (Ausgleichswert) wird ohne Wurzelfunktion
004700* des Compilers per Newton-Naeherung ermittelt (B520-WURZEL-
004800* SCHRITT, 20 Schritte reichen fuer die hier vorkommenden Werte
004900* zwischen 0 und 1 allemal aus).
005000*
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!$%&/=*+".
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------------------------------*
006400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006500*--------------------------------------------------------------------*
006600 01          COMP-FELDER.
006700     05      C4-I1               PIC S9(04) COMP.
006800     05      C4-I2               PIC S9(04) COMP.
006900     05      C4-WURZEL-I         PIC S9(04) COMP.
007000     05                          PIC X(02).
007100*
007200*--------------------------------------------------------------------*
007300* Felder mit konstantem Inhalt
007400*--------------------------------------------------------------------*
007500 01          KONSTANTE-FELDER.
007600     05      K-MODUL             PIC X(08) VALUE "JALMET0M".
007700     05      K-KEINE-SKILL       PIC X(12) VALUE SPACES.
007800 01          KONSTANTE-FELDER-X REDEFINES KONSTANTE-FELDER.
007900     05      K-ALLE-WERTE        PIC X(20).
008000*
008100*--------------------------------------------------------------------*
008200* Rundenobergrenze Newton-Naeherung (kl, 9.1988 - siehe Notiz im
008300* Modulkopf)
008400*--------------------------------------------------------------------*
008500 01          WURZEL-SCHRITT-GRENZE.
008600     05      K-WURZEL-SCHRITTE   PIC S9(04) COMP VALUE 20.
008700*
008800*--------------------------------------------------------------------*
008900* Schalter: Praefix W
009000*--------------------------------------------------------------------*
009100 01          SCHALTER.
009200     05      W-GEFUNDEN          PIC X(01).
009300         88  W-IST-GEFUNDEN          VALUE "J".
009400*
009500*--------------------------------------------------------------------*
009600* Arbeitsfelder fuer die Gesamtsummen ueber Mitarbeiter/Auftraege
009700*--------------------------------------------------------------------*
009800 01          SUMMEN-ARBEITSBEREICH.
009900     05      W-SUMME-VERF-STD    PIC 9(05).
010000     05      W-SUMME-ERFORD-STD  PIC 9(05).
010100     05      W-SUMME-ZUGET-STD   PIC 9(05).
010200 01          SUMMEN-ARBEITSBEREICH-X REDEFINES
010300                                SUMMEN-ARBEITSBEREICH.
010400     05      W-SUMMEN-ALLE       PIC X(15).
010500*
010600*--------------------------------------------------------------------*
010700* Arbeitsfelder fuer den Ausgleichswert (Standardabweichung der
010800* Mitarbeiterauslastung) ohne Wurzelfunktion
010900*--------------------------------------------------------------------*
011000 01          WURZEL-ARBEITSBEREICH.
011100     05      W-MITTELWERT        PIC 9(01)V9(04).
011200     05      W-ABWEICHUNG        PIC S9(01)V9(04).
011300     05      W-QUADRATSUMME      PIC 9(02)V9(04).
011400     05      W-VARIANZ           PIC 9(01)V9(04).
011500     05      W-WURZEL-SCHAETZUNG PIC 9(01)V9(04).
011600 01          WURZEL-ARBEITSBEREICH-X REDEFINES
011700                                WURZEL-ARBEITSBEREICH.
011800     05      W-WURZEL-ALLE       PIC X(26).
011900*
012000 LINKAGE SECTION.
012100*====================================================================*
012200* JAL-PARM - muss Feld fuer Feld mit der Beschreibung in JALDRV0O,
012300* JALVAL0M, JALSCR0M, JALHEU0M und JALDAA0M uebereinstimmen.
012400*====================================================================*
012500 01          JAL-PARM.
012600     05      JP-OPERATOREN.
012700         10  JP-OP-ANZ           PIC S9(04) COMP.
012800         10  JP-OP-ZEILE OCCURS 50 TIMES
012900                                INDEXED BY JP-OP-IX.
013000             15 JP-OP-ID          PIC X(08).
013100             15 JP-OP-NAME        PIC X(20).
013200             15 JP-OP-SKILL-ANZ   PIC 9(02).
013300             15 JP-OP-SKILL-TAB OCCURS 10 TIMES
013400                                PIC X(12).
013500             15 JP-OP-WORK-START  PIC 9(02).
013600             15 JP-OP-WORK-END    PIC 9(02).
013700             15 JP-OP-AVAIL-STD   PIC S9(04) COMP.
013800             15 JP-OP-GAPS.
013900                 COPY JALGAP0C OF "=JALLIB".
014000     05      JP-AUFTRAEGE.
014100         10  JP-TK-ANZ           PIC S9(04) COMP.
014200         10  JP-TK-ZEILE OCCURS 150 TIMES
014300                                INDEXED BY JP-TK-IX.
014400             15 JP-TK-ID          PIC X(08).
014500             15 JP-TK-NAME        PIC X(20).
014600             15 JP-TK-TYP         PIC X(12).
014700             15 JP-TK-STD         PIC 9(01).
014800             15 JP-TK-PRIO        PIC 9(01).
014900             15 JP-TK-FRIST       PIC S9(03).
015000             15 JP-TK-SKILL       PIC X(12).
015100             15 JP-TK-SCORE       PIC 9(02)V99.
015200             15 JP-TK-ZUGETEILT   PIC X(01).
015300                 88 JP-TK-IST-ZUGETEILT   VALUE "J".
015400             15 JP-TK-ZUGET-OP-IX PIC S9(04) COMP.
015500     05      JP-ZUTEILUNGEN.
015600         10  JP-AS-ANZ           PIC S9(04) COMP.
015700         10  JP-AS-ZEILE OCCURS 150 TIMES
015800                                INDEXED BY JP-AS-IX.
015900             15 JP-AS-OP-ID       PIC X(08).
016000             15 JP-AS-TASK-ID     PIC X(08).
016100             15 JP-AS-START-STD   PIC 9(02).
016200             15 JP-AS-DAUER       PIC 9(01).
016300             15 JP-AS-END-STD     PIC 9(02).
016400     05      JP-ELIGIBLE.
016500         10  JP-EL-TASK OCCURS 150 TIMES.
016600             15 JP-EL-OP OCCURS 50 TIMES
016700                                PIC X(01).
016800                 88 JP-EL-JA          VALUE "J".
016900     05      JP-VALIDIERUNG.
017000         10  JP-HART-FEHLER      PIC X(01).
017100             88 JP-HAT-HART-FEHLER    VALUE "J".
017200         10  JP-MELD-ANZ         PIC S9(04) COMP.
017300         10  JP-MELDUNG OCCURS 60 TIMES
017400                                PIC X(80).
017500         10  JP-VERSTOESSE       PIC S9(04) COMP.
017600     05      JP-VERFAHREN        PIC X(01).
017700         88 JP-VERF-HEURISTIK        VALUE "H".
017800         88 JP-VERF-DEFERRED         VALUE "D".
017900     05                          PIC X(04).
018000*
018100*====================================================================*
018200* MET-... - Kennzahlensaetze, je einzeln als Parameter auf den
018300* CALL; Aufbau siehe JALMET0C.
018400*====================================================================*
018500 01          MET-OP-TABELLE.
018600     05      MET-OP-ZEILE OCCURS 50 TIMES.
018700         10  MET-OP-ANZ-AUFTR     PIC 9(04) COMP.
018800         10  MET-OP-STD-ZUGET     PIC 9(04).
018900         10  MET-OP-STD-VERF      PIC 9(04).
019000         10  MET-OP-AUSLASTUNG    PIC 9(01)V9(04).
019100         10  MET-OP-STD-FREI      PIC 9(04).
019200         10  MET-OP-STD-SCHNITT   PIC 9(02)V9(02).
019300         10  MET-OP-TYP-ANZ       PIC 9(02) COMP.
019400         10  MET-OP-TYP-TAB OCCURS 20 TIMES
019500                                PIC X(12).
019600         10                      PIC X(02).
019700 01          MET-TASK-WERTE.
019800     05      MET-TK-ANZ-GESAMT   PIC 9(04) COMP.
019900     05      MET-TK-ANZ-ZUGET    PIC 9(04) COMP.
020000     05      MET-TK-ANZ-OFFEN    PIC 9(04) COMP.
020100     05      MET-TK-ZUTEIL-RATE  PIC 9(01)V9(04).
020200     05      MET-TK-STD-ERFORDERL PIC 9(04).
020300     05      MET-TK-STD-ZUGET    PIC 9(04).
020400     05      MET-TK-STD-SCHNITT  PIC 9(02)V9(02).
020500     05                          PIC X(02).
020600 01          MET-VERTEILUNG.
020700     05      MET-TYP-ZEILE OCCURS 20 TIMES.
020800         10  MET-TYP-NAME         PIC X(12).
020900         10  MET-TYP-ANZ          PIC 9(04) COMP.
021000     05      MET-PRIO-ZEILE OCCURS 4 TIMES.
021100         10  MET-PRIO-ANZ         PIC 9(04) COMP.
021200     05                          PIC X(02).
021300 01          MET-GESAMT-WERTE.
021400     05      MET-G-ANZ-ZUTEIL     PIC 9(04) COMP.
021500     05      MET-G-EFFIZIENZ      PIC 9(01)V9(04).
021600     05      MET-G-STD-ABW        PIC 9(01)V9(04).
021700     05      MET-G-VERSTOESSE     PIC 9(04) COMP.
021800     05      MET-G-STD-OFFEN      PIC 9(04).
021900     05      MET-G-RES-AUSLASTUNG PIC 9(01)V9(04).
022000     05                          PIC X(02).
022100*
022200 PROCEDURE DIVISION USING JAL-PARM MET-OP-TABELLE MET-TASK-WERTE
022300                           MET-VERTEILUNG MET-GESAMT-WERTE.
022400******************************************************************
022500* Steuerungs-Section
022600******************************************************************
022700 A100-STEUERUNG SECTION.
022800 A100-00.
022900     MOVE ZERO TO W-SUMME-VERF-STD W-SUMME-ERFORD-STD
023000                  W-SUMME-ZUGET-STD
023100     PERFORM B100-ACCUM-OPERATOR-METRICS
023200     PERFORM B200-ACCUM-TASK-METRICS
023300     PERFORM B300-ACCUM-DISTRIBUTIONS
023400     PERFORM B400-OVERALL-METRICS
023500     PERFORM B500-WORKLOAD-BALANCE
023600     EXIT PROGRAM
023700     .
023800 A100-99.
023900     EXIT.
024000*
024100******************************************************************
024200* Kennzahlen je Mitarbeiter - zugeteilte Stunden/Auftraege ueber
024300* die Zuteilungstabelle aufsummieren, dann Auslastung ableiten
024400******************************************************************
024500 B100-ACCUM-OPERATOR-METRICS SECTION.
024600 B100-00.
024700     IF  JP-OP-ANZ > 0
024800         SET JP-OP-IX TO 1
024900         PERFORM B110-ACCUM-EINEN-OPERATOR
025000             UNTIL JP-OP-IX > JP-OP-ANZ
025100     END-IF
025200     .
025300 B100-99.
025400     EXIT.
025500*
025600 B110-ACCUM-EINEN-OPERATOR SECTION.
025700 B110-00.
025800     MOVE ZERO TO MET-OP-ANZ-AUFTR(JP-OP-IX)
025900                  MET-OP-STD-ZUGET(JP-OP-IX)
026000                  MET-OP-TYP-ANZ(JP-OP-IX)
026100     IF  JP-AS-ANZ > 0
026200         SET JP-AS-IX TO 1
026300         PERFORM B115-PRUEFE-EINE-ZUTEILUNG
026400             UNTIL JP-AS-IX > JP-AS-ANZ
026500     END-IF
026600     IF  JP-TK-ANZ > 0
026700         SET JP-TK-IX TO 1
026800         PERFORM B116-SAMMLE-AUFTRAGSART
026900             UNTIL JP-TK-IX > JP-TK-ANZ
027000     END-IF
027100     MOVE JP-OP-AVAIL-STD(JP-OP-IX) TO MET-OP-STD-VERF(JP-OP-IX)
027200     ADD JP-OP-AVAIL-STD(JP-OP-IX)  TO W-SUMME-VERF-STD
027300     IF  MET-OP-STD-VERF(JP-OP-IX) > ZERO
027400         COMPUTE MET-OP-AUSLASTUNG(JP-OP-IX) ROUNDED =
027500                 MET-OP-STD-ZUGET(JP-OP-IX) /
027600                 MET-OP-STD-VERF(JP-OP-IX)
027700     ELSE
027800         MOVE ZERO TO MET-OP-AUSLASTUNG(JP-OP-IX)
027900     END-IF
028000     COMPUTE MET-OP-STD-FREI(JP-OP-IX) =
028100             MET-OP-STD-VERF(JP-OP-IX) - MET-OP-STD-ZUGET(JP-OP-IX)
028200     IF  MET-OP-ANZ-AUFTR(JP-OP-IX) > ZERO
028300         COMPUTE MET-OP-STD-SCHNITT(JP-OP-IX) ROUNDED =
028400                 MET-OP-STD-ZUGET(JP-OP-IX) /
028500                 MET-OP-ANZ-AUFTR(JP-OP-IX)
028600     ELSE
028700         MOVE ZERO TO MET-OP-STD-SCHNITT(JP-OP-IX)
028800     END-IF
028900     SET JP-OP-IX UP BY 1
029000     .
029100 B110-99.
029200     EXIT.
029300*
029400 B115-PRUEFE-EINE-ZUTEILUNG SECTION.
029500 B115-00.
029600     IF  JP-AS-OP-ID(JP-AS-IX) = JP-OP-ID(JP-OP-IX)
029700         ADD 1 TO MET-OP-ANZ-AUFTR(JP-OP-IX)
029800         ADD JP-AS-DAUER(JP-AS-IX) TO MET-OP-STD-ZUGET(JP-OP-IX)
029900     END-IF
030000     SET JP-AS-IX UP BY 1
030100     .
030200 B115-99.
030300     EXIT.
030400*
030500******************************************************************
030600* Liste der Auftragsarten je Mitarbeiter (tw, 3.2005, Tk. 2231) -
030700* gleiche Such-/Einfuegelogik wie B320-SUCHE-AUFTRAGSART, nur je
030800* Mitarbeiter statt einmal gesamt, max. 20 Arten je Mitarbeiter
030900******************************************************************
031000 B116-SAMMLE-AUFTRAGSART SECTION.
031100 B116-00.
031200     IF  JP-TK-IST-ZUGETEILT(JP-TK-IX)
031300     AND JP-TK-ZUGET-OP-IX(JP-TK-IX) = JP-OP-IX
031400         MOVE "N" TO W-GEFUNDEN
031500         SET C4-I2 TO 1
031600         PERFORM B117-SUCHE-OP-AUFTRAGSART
031700             UNTIL C4-I2 > 20 OR W-IST-GEFUNDEN
031800     END-IF
031900     SET JP-TK-IX UP BY 1
032000     .
032100 B116-99.
032200     EXIT.
032300*
032400 B117-SUCHE-OP-AUFTRAGSART SECTION.
032500 B117-00.
032600     IF  MET-OP-TYP-TAB(JP-OP-IX, C4-I2) = JP-TK-TYP(JP-TK-IX)
032700         SET W-IST-GEFUNDEN TO TRUE
032800     ELSE
032900         IF  MET-OP-TYP-TAB(JP-OP-IX, C4-I2) = SPACES
033000             MOVE JP-TK-TYP(JP-TK-IX)
033100                 TO MET-OP-TYP-TAB(JP-OP-IX, C4-I2)
033200             ADD 1 TO MET-OP-TYP-ANZ(JP-OP-IX)
033300             SET W-IST-GEFUNDEN TO TRUE
033400         ELSE
033500             SET C4-I2 UP BY 1
033600         END-IF
033700     END-IF
033800     .
033900 B117-99.
034000     EXIT.
034100*
034200******************************************************************
034300* Kennzahlen Auftragsseite - Gesamt-/Zuteil-/Offenwerte aus der
034400* Auftrags- und Zuteilungstabelle
034500******************************************************************
034600 B200-ACCUM-TASK-METRICS SECTION.
034700 B200-00.
034800     MOVE JP-TK-ANZ TO MET-TK-ANZ-GESAMT
034900     MOVE JP-AS-ANZ TO MET-TK-ANZ-ZUGET
035000     COMPUTE MET-TK-ANZ-OFFEN =
035100             MET-TK-ANZ-GESAMT - MET-TK-ANZ-ZUGET
035200     IF  MET-TK-ANZ-GESAMT > ZERO
035300         COMPUTE MET-TK-ZUTEIL-RATE ROUNDED =
035400                 MET-TK-ANZ-ZUGET / MET-TK-ANZ-GESAMT
035500     ELSE
035600         MOVE ZERO TO MET-TK-ZUTEIL-RATE
035700     END-IF
035800     MOVE ZERO TO W-SUMME-ERFORD-STD W-SUMME-ZUGET-STD
035900     IF  JP-TK-ANZ > 0
036000         SET JP-TK-IX TO 1
036100         PERFORM B210-ACCUM-ERFORDERLICH
036200             UNTIL JP-TK-IX > JP-TK-ANZ
036300     END-IF
036400     IF  JP-AS-ANZ > 0
036500         SET JP-AS-IX TO 1
036600         PERFORM B220-ACCUM-ZUGETEILT
036700             UNTIL JP-AS-IX > JP-AS-ANZ
036800     END-IF
036900     MOVE W-SUMME-ERFORD-STD TO MET-TK-STD-ERFORDERL
037000     MOVE W-SUMME-ZUGET-STD  TO MET-TK-STD-ZUGET
037100     IF  MET-TK-ANZ-ZUGET > ZERO
037200         COMPUTE MET-TK-STD-SCHNITT ROUNDED =
037300                 MET-TK-STD-ZUGET / MET-TK-ANZ-ZUGET
037400     ELSE
037500         MOVE ZERO TO MET-TK-STD-SCHNITT
037600     END-IF
037700     .
037800 B200-99.
037900     EXIT.
038000*
038100 B210-ACCUM-ERFORDERLICH SECTION.
038200 B210-00.
038300     ADD JP-TK-STD(JP-TK-IX) TO W-SUMME-ERFORD-STD
038400     SET JP-TK-IX UP BY 1
038500     .
038600 B210-99.
038700     EXIT.
038800*
038900 B220-ACCUM-ZUGETEILT SECTION.
039000 B220-00.
039100     ADD JP-AS-DAUER(JP-AS-IX) TO W-SUMME-ZUGET-STD
039200     SET JP-AS-IX UP BY 1
039300     .
039400 B220-99.
039500     EXIT.
039600*
039700******************************************************************
039800* Verteilungen - je Auftragsart (gesucht oder neu angelegt, max.
039900* 20 Arten, LOR 2.1995) und je Prioritaet (direkt indiziert)
040000******************************************************************
040100 B300-ACCUM-DISTRIBUTIONS SECTION.
040200 B300-00.
040300     IF  JP-TK-ANZ > 0
040400         SET JP-TK-IX TO 1
040500         PERFORM B310-VERTEILE-EINEN-AUFTRAG
040600             UNTIL JP-TK-IX > JP-TK-ANZ
040700     END-IF
040800     .
040900 B300-99.
041000     EXIT.
041100*
041200 B310-VERTEILE-EINEN-AUFTRAG SECTION.
041300 B310-00.
041400     ADD 1 TO MET-PRIO-ANZ(JP-TK-PRIO(JP-TK-IX))
041500     MOVE "N" TO W-GEFUNDEN
041600     SET C4-I1 TO 1
041700     PERFORM B320-SUCHE-AUFTRAGSART
041800         UNTIL C4-I1 > 20 OR W-IST-GEFUNDEN
041900     SET JP-TK-IX UP BY 1
042000     .
042100 B310-99.
042200     EXIT.
042300*
042400 B320-SUCHE-AUFTRAGSART SECTION.
042500 B320-00.
042600     IF  MET-TYP-NAME(C4-I1) = JP-TK-TYP(JP-TK-IX)
042700         ADD 1 TO MET-TYP-ANZ(C4-I1)
042800         SET W-IST-GEFUNDEN TO TRUE
042900     ELSE
043000         IF  MET-TYP-NAME(C4-I1) = SPACES
043100             MOVE JP-TK-TYP(JP-TK-IX) TO MET-TYP-NAME(C4-I1)
043200             MOVE 1 TO MET-TYP-ANZ(C4-I1)
043300             SET W-IST-GEFUNDEN TO TRUE
043400         ELSE
043500             ADD 1 TO C4-I1
043600         END-IF
043700     END-IF
043800     .
043900 B320-99.
044000     EXIT.
044100*
044200******************************************************************
044300* Gesamtwerte - Effizienz, Verstoesse (inkl. Skill-Nachpruefung),
044400* offene Stunden, Ressourcenauslastung
044500******************************************************************
044600 B400-OVERALL-METRICS SECTION.
044700 B400-00.
044800     MOVE JP-AS-ANZ TO MET-G-ANZ-ZUTEIL
044900     IF  MET-TK-STD-ERFORDERL > ZERO
045000         COMPUTE MET-G-EFFIZIENZ ROUNDED =
045100                 MET-TK-STD-ZUGET / MET-TK-STD-ERFORDERL
045200     ELSE
045300         MOVE ZERO TO MET-G-EFFIZIENZ
045400     END-IF
045500     COMPUTE MET-G-STD-OFFEN =
045600             MET-TK-STD-ERFORDERL - MET-TK-STD-ZUGET
045700     IF  W-SUMME-VERF-STD > ZERO
045800         COMPUTE MET-G-RES-AUSLASTUNG ROUNDED =
045900                 MET-TK-STD-ZUGET / W-SUMME-VERF-STD
046000     ELSE
046100         MOVE ZERO TO MET-G-RES-AUSLASTUNG
046200     END-IF
046300     MOVE JP-VERSTOESSE TO MET-G-VERSTOESSE
046400     IF  JP-TK-ANZ > 0
046500         SET JP-TK-IX TO 1
046600         PERFORM B410-PRUEFE-SKILL-PAARUNG
046700             UNTIL JP-TK-IX > JP-TK-ANZ
046800     END-IF
046900     .
047000 B400-99.
047100     EXIT.
047200*
047300******************************************************************
047400* Nachpruefung Skill-Unpassung je zugeteiltem Auftrag - die
047500* Eignungsmatrix verhuetet dies beim Zuteilen, die Kennzahl soll
047600* aber unabhaengig davon pruefen (LOR, 06.1991)
047700******************************************************************
047800 B410-PRUEFE-SKILL-PAARUNG SECTION.
047900 B410-00.
048000     IF  JP-TK-IST-ZUGETEILT(JP-TK-IX)
048100     AND JP-TK-SKILL(JP-TK-IX) NOT = K-KEINE-SKILL
048200         SET JP-OP-IX TO JP-TK-ZUGET-OP-IX(JP-TK-IX)
048300         MOVE "N" TO W-GEFUNDEN
048400         IF  JP-OP-SKILL-ANZ(JP-OP-IX) > 0
048500             SET C4-I2 TO 1
048600             PERFORM B420-SUCHE-SKILL
048700                 UNTIL C4-I2 > JP-OP-SKILL-ANZ(JP-OP-IX)
048800                     OR W-IST-GEFUNDEN
048900         END-IF
049000         IF  NOT W-IST-GEFUNDEN
049100             ADD 1 TO MET-G-VERSTOESSE
049200         END-IF
049300     END-IF
049400     SET JP-TK-IX UP BY 1
049500     .
049600 B410-99.
049700     EXIT.
049800*
049900 B420-SUCHE-SKILL SECTION.
050000 B420-00.
050100     IF  JP-OP-SKILL-TAB(JP-OP-IX C4-I2) = JP-TK-SKILL(JP-TK-IX)
050200         SET W-IST-GEFUNDEN TO TRUE
050300     END-IF
050400     ADD 1 TO C4-I2
050500     .
050600 B420-99.
050700     EXIT.
050800*
050900******************************************************************
051000* Ausgleichswert - Stichproben-Standardabweichung der Mitarbeiter-
051100* auslastung (0 bei weniger als 2 Mitarbeitern, kl 9.1988)
051200******************************************************************
051300 B500-WORKLOAD-BALANCE SECTION.
051400 B500-00.
051500     MOVE ZERO TO MET-G-STD-ABW
051600     IF  JP-OP-ANZ > 1
051700         PERFORM B505-MITTELWERT
051800         PERFORM B510-QUADRATSUMME
051900         COMPUTE W-VARIANZ ROUNDED =
052000                 W-QUADRATSUMME / (JP-OP-ANZ - 1)
052100         PERFORM B515-WURZEL-ZIEHEN
052200         MOVE W-WURZEL-SCHAETZUNG TO MET-G-STD-ABW
052300     END-IF
052400     .
052500 B500-99.
052600     EXIT.
052700*
052800 B505-MITTELWERT SECTION.
052900 B505-00.
053000     MOVE ZERO TO W-MITTELWERT
053100     SET JP-OP-IX TO 1
053200     PERFORM B506-ADDIERE-AUSLASTUNG
053300         UNTIL JP-OP-IX > JP-OP-ANZ
053400     COMPUTE W-MITTELWERT ROUNDED = W-MITTELWERT / JP-OP-ANZ
053500     .
053600 B505-99.
053700     EXIT.
053800*
053900 B506-ADDIERE-AUSLASTUNG SECTION.
054000 B506-00.
054100     ADD MET-OP-AUSLASTUNG(JP-OP-IX) TO W-MITTELWERT
054200     SET JP-OP-IX UP BY 1
054300     .
054400 B506-99.
054500     EXIT.
054600*
054700 B510-QUADRATSUMME SECTION.
054800 B510-00.
054900     MOVE ZERO TO W-QUADRATSUMME
055000     SET JP-OP-IX TO 1
055100     PERFORM B511-ADDIERE-QUADRAT
055200         UNTIL JP-OP-IX > JP-OP-ANZ
055300     .
055400 B510-99.
055500     EXIT.
055600*
055700 B511-ADDIERE-QUADRAT SECTION.
055800 B511-00.
055900     COMPUTE W-ABWEICHUNG =
056000             MET-OP-AUSLASTUNG(JP-OP-IX) - W-MITTELWERT
056100     COMPUTE W-QUADRATSUMME ROUNDED =
056200             W-QUADRATSUMME + W-ABWEICHUNG * W-ABWEICHUNG
056300     SET JP-OP-IX UP BY 1
056400     .
056500 B511-99.
056600     EXIT.
056700*
056800******************************************************************
056900* Wurzel der Varianz ohne Compiler-Funktion - Newton-Naeherung,
057000* feste Schrittzahl (kl, 9.1988)
057100******************************************************************
057200 B515-WURZEL-ZIEHEN SECTION.
057300 B515-00.
057400     MOVE ZERO TO W-WURZEL-SCHAETZUNG
057500     IF  W-VARIANZ > ZERO
057600         MOVE 1 TO W-WURZEL-SCHAETZUNG
057700         SET C4-WURZEL-I TO 1
057800         PERFORM B520-WURZEL-SCHRITT
057900             UNTIL C4-WURZEL-I > K-WURZEL-SCHRITTE
058000     END-IF
058100     .
058200 B515-99.
058300     EXIT.
058400*
058500 B520-WURZEL-SCHRITT SECTION.
058600 B520-00.
058700     COMPUTE W-WURZEL-SCHAETZUNG ROUNDED =
058800             (W-WURZEL-SCHAETZUNG +
058900                 W-VARIANZ / W-WURZEL-SCHAETZUNG) / 2
059000     ADD 1 TO C4-WURZEL-I
059100     .
059200 B520-99.
059300     EXIT.
